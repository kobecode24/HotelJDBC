000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HTLPRICE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/15/90.
000700 DATE-COMPILED. 01/15/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*  HTLPRICE -- DYNAMIC ROOM PRICING SUBROUTINE
001200*
001300*  CALLED ONCE PER NIGHT BY HTLSTAT TO PRICE A SINGLE CALENDAR
001400*  NIGHT OF A STAY, AND ONCE PER RESERVATION-STAY ITSELF WHEN A
001500*  WHOLE STAY TOTAL IS WANTED (SEE LK-FUNCTION-CODE BELOW).  THE
001600*  CALLER HOLDS THE BASE-PRICE, SEASONAL-PRICE AND EVENT-PRICE
001700*  TABLES IN ITS OWN WORKING-STORAGE AND PASSES THEM DOWN BY
001800*  REFERENCE -- THIS SUBROUTINE NEVER OPENS A FILE OF ITS OWN.
001900*
002000*  CHANGE LOG
002100*  -------------------------------------------------------------
002200*  01/15/90  JJS  0000  ORIGINAL PROGRAM.  FLAT BASE RATE ONLY -- JJS0000 
002300*                       NO WEEKEND, SEASONAL, OR EVENT FACTORS.
002400*  92/04/22  RAK  0009  ADDED 420-GET-SEASONAL-MULT.  MARKETING   RAK0009 
002500*                       WANTS HIGH-SEASON RATES BY CALENDAR DATE.
002600*  92/11/03  RAK  0011  ADDED 430-GET-EVENT-MULT.  CONVENTION     RAK0011 
002700*                       CENTER BOOKINGS NOW BUMP THE ROOM RATE.
002800*  96/06/03  WLT  0018  WIDENED ALL MONEY FIELDS TO S9(7)V99 TO   WLT0018 
002900*                       MATCH THE BP-BASE-PRICE WIDENING IN
003000*                       HTLBASP.
003100*  99/02/09  DLT  0027  Y2K -- DROPPED THE INLINE DATE SUBTRACTIONDLT0027 
003200*                       IN 300-CALCULATE-STAY-PRICE AND 400-
003300*                       COMPUTE-NIGHT-PRICE IN FAVOR OF CALL
003400*                       'HTLDATE'.  ALL DATE FIELDS WIDENED TO
003500*                       CCYYMMDD (9(8)).
003600*  00/01/11  WLT  0022  ADDED LK-FUNCTION-CODE SWITCH AND THE     WLT0022 
003700*                       600-CALC-OCCUPANCY-DISCOUNT ENTRY POINT
003800*                       SO THE STATISTICS REWRITE COULD CALL THE
003900*                       DISCOUNT FORMULA WITHOUT DUPLICATING IT.
004000*  05/09/30  MGN  0052  CORRECTED 430-GET-EVENT-MULT -- IT WAS    MGN0052 
004100*                       KEEPING THE FIRST EVENT MATCHED INSTEAD OF
004200*                       THE HIGHEST MULTIPLIER WHEN TWO EVENTS
004300*                       SHARED A DATE.
004400*  11/05/02  MGN  0058  REVIEWED FOR THE STATISTICS REWRITE; NO   MGN0058 
004500*                       CHANGES REQUIRED TO THIS SUBROUTINE.
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700
005800 01  WS-PARA-NAME                PIC X(32)  VALUE SPACES.
005900
006000 01  WS-MISC-FIELDS.
006100     05  WS-NIGHT-COUNT           PIC S9(5) COMP VALUE ZERO.
006200     05  WS-STAY-TOTAL            PIC S9(7)V99 COMP-3 VALUE ZERO.
006300     05  WS-NIGHT-PRICE           PIC S9(7)V99 COMP-3 VALUE ZERO.
006400     05  WS-SEASONAL-FACTOR       PIC S9(3)V99 COMP-3 VALUE ZERO.
006500     05  WS-EVENT-FACTOR          PIC S9(3)V99 COMP-3 VALUE ZERO.
006600     05  WS-WEEKEND-SW            PIC X(1)     VALUE 'N'.
006700         88  WS-IS-WEEKEND-NIGHT  VALUE 'Y'.
006800     05  WS-WORK-DATE             PIC 9(8)     VALUE ZERO.
006900     05  WS-WORK-DATE-X REDEFINES WS-WORK-DATE.
007000         10  WS-WD-CCYY           PIC 9(4).
007100         10  WS-WD-MM             PIC 9(2).
007200         10  WS-WD-DD             PIC 9(2).
007300     05  WS-LAST-NIGHT-DATE       PIC 9(8)     VALUE ZERO.
007400     05  WS-OCCUPANCY-RATE        PIC S9(1)V9999 COMP-3 VALUE ZERO.
007500     05  WS-DISCOUNT-RATE         PIC S9(1)V99 COMP-3 VALUE ZERO.
007600
007700*----------------------------------------------------------------
007800*  WS-DATE-PARMS -- THE HTLDATE CALL-PARAMETER AREA.  COPIED HERE
007900*  SO THIS SUBROUTINE AND HTLDATE CAN NEVER DRIFT APART ON WHAT
008000*  THE PARAMETER LAYOUT LOOKS LIKE.
008100*----------------------------------------------------------------
008200 COPY HTLDATP.
008300
008400 LINKAGE SECTION.
008500
008600*----------------------------------------------------------------
008700*  LK-PRICE-PARMS -- CALL PARAMETER AREA.  LK-FUNCTION-CODE PICKS
008800*  WHICH ENTRY POINT RUNS, THE SAME WAY CALC-TYPE-SW DID IN THE
008900*  OLD CALCCOST ROUTINE.
009000*----------------------------------------------------------------
009100 01  LK-PRICE-PARMS.
009200     05  LK-FUNCTION-CODE         PIC X(1).
009300         88  LK-CALC-STAY-PRICE   VALUE '1'.
009400         88  LK-CALC-OCC-DISCOUNT VALUE '2'.
009500     05  LK-ROOM-TYPE             PIC X(6).
009600     05  LK-START-DATE            PIC 9(8).
009700     05  LK-START-DATE-X REDEFINES LK-START-DATE.
009800         10  LK-SD-CCYY           PIC 9(4).
009900         10  LK-SD-MM             PIC 9(2).
010000         10  LK-SD-DD             PIC 9(2).
010100     05  LK-END-DATE              PIC 9(8).
010200     05  LK-END-DATE-X REDEFINES LK-END-DATE.
010300         10  LK-ED-CCYY           PIC 9(4).
010400         10  LK-ED-MM             PIC 9(2).
010500         10  LK-ED-DD             PIC 9(2).
010600     05  LK-OCCUPIED-ROOM-DAYS    PIC S9(9) COMP.
010700     05  LK-TOTAL-ROOM-DAYS       PIC S9(9) COMP.
010800     05  LK-STAY-PRICE            PIC S9(7)V99 COMP-3.
010900     05  LK-DISCOUNT-RATE         PIC S9(1)V99 COMP-3.
011000     05  LK-RETURN-CODE           PIC S9(4) COMP.
011100
011200     COPY HTLBASP.
011300     COPY HTLSEAS.
011400     COPY HTLEVNT.
011500
011600 PROCEDURE DIVISION USING LK-PRICE-PARMS, BP-TABLE-AREA,
011700                          SP-TABLE-AREA, EP-TABLE-AREA.
011800
011900     PERFORM 000-SETUP-RTN THRU 000-EXIT.
012000
012100     EVALUATE TRUE
012200         WHEN LK-CALC-STAY-PRICE
012300             PERFORM 300-CALCULATE-STAY-PRICE THRU 300-EXIT
012400         WHEN LK-CALC-OCC-DISCOUNT
012500             PERFORM 600-CALC-OCCUPANCY-DISCOUNT THRU 600-EXIT
012600         WHEN OTHER
012700             MOVE -1 TO LK-RETURN-CODE
012800     END-EVALUATE.
012900
013000     GOBACK.
013100
013200 000-SETUP-RTN.
013300     DISPLAY '000-SETUP-RTN'
013400     MOVE '000-SETUP-RTN' TO WS-PARA-NAME.
013500     MOVE ZERO TO LK-RETURN-CODE.
013600     MOVE ZERO TO WS-STAY-TOTAL.
013700 000-EXIT.
013800     EXIT.
013900
014000*----------------------------------------------------------------
014100*  200-LOOKUP-BASE-PRICE -- SCANS THE THREE-ROW BASE-PRICE TABLE
014200*  FOR LK-ROOM-TYPE.  THE TABLE IS ALWAYS LOADED WITH ALL THREE
014300*  ROOM TYPES BY THE DRIVER, SO A MISS HERE IS A SETUP ERROR, NOT
014400*  A DATA ERROR -- LOG IT AND PRICE THE NIGHT AT ZERO.
014500*----------------------------------------------------------------
014600 200-LOOKUP-BASE-PRICE.
014700     DISPLAY '200-LOOKUP-BASE-PRICE'
014800     MOVE '200-LOOKUP-BASE-PRICE' TO WS-PARA-NAME.
014900     MOVE ZERO TO WS-NIGHT-PRICE.
015000     SET BP-IDX TO 1.
015100     SEARCH BP-TABLE
015200         WHEN BP-T-ROOM-TYPE(BP-IDX) = LK-ROOM-TYPE
015300             MOVE BP-T-BASE-PRICE(BP-IDX) TO WS-NIGHT-PRICE
015400     END-SEARCH.
015500 200-EXIT.
015600     EXIT.
015700
015800*----------------------------------------------------------------
015900*  300-CALCULATE-STAY-PRICE -- BUSINESS RULE 1.  PRICES NIGHTS
016000*  [LK-START-DATE, LK-END-DATE) -- LK-END-DATE ITSELF IS THE
016100*  CHECK-OUT DAY AND IS NOT CHARGED A NIGHT.  EACH NIGHT GOES
016200*  THROUGH 400-COMPUTE-NIGHT-PRICE AND THE RESULTS ARE SUMMED,
016300*  NOT AVERAGED, INTO WS-STAY-TOTAL (BUSINESS RULE 5).
016400*----------------------------------------------------------------
016500 300-CALCULATE-STAY-PRICE.
016600     DISPLAY '300-CALCULATE-STAY-PRICE'
016700     MOVE '300-CALCULATE-STAY-PRICE' TO WS-PARA-NAME.
016800     MOVE ZERO TO WS-STAY-TOTAL.
016900     MOVE LK-START-DATE TO WS-DP-DATE-1.
017000     MOVE LK-END-DATE   TO WS-DP-DATE-2.
017100     SET WS-DF-DAY-DIFFERENCE TO TRUE.
017200     CALL 'HTLDATE' USING WS-DATE-PARMS.
017300     MOVE WS-DP-RESULT-DAYS TO WS-NIGHT-COUNT.
017400
017500     MOVE LK-START-DATE TO WS-WORK-DATE.
017600     PERFORM 310-PRICE-ONE-NIGHT THRU 310-EXIT
017700         WS-NIGHT-COUNT TIMES.
017800
017900     MOVE WS-STAY-TOTAL TO LK-STAY-PRICE.
018000 300-EXIT.
018100     EXIT.
018200
018300 310-PRICE-ONE-NIGHT.
018400     DISPLAY '310-PRICE-ONE-NIGHT'
018500     MOVE '310-PRICE-ONE-NIGHT' TO WS-PARA-NAME.
018600     PERFORM 400-COMPUTE-NIGHT-PRICE THRU 400-EXIT.
018700     ADD WS-NIGHT-PRICE TO WS-STAY-TOTAL.
018800
018900     MOVE WS-WORK-DATE TO WS-DP-DATE-1.
019000     MOVE 1            TO WS-DP-ADD-DAYS-COUNT.
019100     SET WS-DF-ADD-DAYS TO TRUE.
019200     CALL 'HTLDATE' USING WS-DATE-PARMS.
019300     MOVE WS-DP-RESULT-DATE TO WS-WORK-DATE.
019400 310-EXIT.
019500     EXIT.
019600
019700*----------------------------------------------------------------
019800*  400-COMPUTE-NIGHT-PRICE -- PRICES THE SINGLE NIGHT STARTING AT
019900*  WS-WORK-DATE.  BUSINESS RULES 2, 3 AND 4 ARE APPLIED IN ORDER:
020000*  BASE RATE, THEN WEEKEND SURCHARGE, THEN SEASONAL MULTIPLIER,
020100*  THEN EVENT MULTIPLIER.  THE RESULT IS ROUNDED TO THE PENNY
020200*  HERE (RULE 5/15) BEFORE IT GOES BACK TO THE CALLING PARAGRAPH.
020300*----------------------------------------------------------------
020400 400-COMPUTE-NIGHT-PRICE.
020500     DISPLAY '400-COMPUTE-NIGHT-PRICE'
020600     MOVE '400-COMPUTE-NIGHT-PRICE' TO WS-PARA-NAME.
020700     PERFORM 200-LOOKUP-BASE-PRICE THRU 200-EXIT.
020800
020900     MOVE WS-WORK-DATE TO WS-DP-DATE-1.
021000     SET WS-DF-DAY-OF-WEEK TO TRUE.
021100     CALL 'HTLDATE' USING WS-DATE-PARMS.
021200
021300     MOVE 'N' TO WS-WEEKEND-SW.
021400     IF WS-DOW-SATURDAY OR WS-DOW-SUNDAY
021500         MOVE 'Y' TO WS-WEEKEND-SW.
021600
021700     IF WS-IS-WEEKEND-NIGHT
021800         COMPUTE WS-NIGHT-PRICE ROUNDED =
021900             WS-NIGHT-PRICE * 1.5
022000     END-IF.
022100
022200     PERFORM 420-GET-SEASONAL-MULT THRU 420-EXIT.
022300     COMPUTE WS-NIGHT-PRICE ROUNDED =
022400         WS-NIGHT-PRICE * WS-SEASONAL-FACTOR.
022500
022600     PERFORM 430-GET-EVENT-MULT THRU 430-EXIT.
022700     COMPUTE WS-NIGHT-PRICE ROUNDED =
022800         WS-NIGHT-PRICE * WS-EVENT-FACTOR.
022900 400-EXIT.
023000     EXIT.
023100
023200*----------------------------------------------------------------
023300*  420-GET-SEASONAL-MULT -- BUSINESS RULE 3.  DEFAULTS TO 1.00
023400*  WHEN THE WORKING DATE IS NOT ON THE SEASONAL-PRICE FILE.
023500*----------------------------------------------------------------
023600 420-GET-SEASONAL-MULT.
023700     DISPLAY '420-GET-SEASONAL-MULT'
023800     MOVE '420-GET-SEASONAL-MULT' TO WS-PARA-NAME.
023900     MOVE 1.00 TO WS-SEASONAL-FACTOR.
024000     SET SP-IDX TO 1.
024100     SEARCH SP-TABLE
024200         WHEN SP-T-PRICE-DATE(SP-IDX) = WS-WORK-DATE
024300             MOVE SP-T-SEASONAL-MULT(SP-IDX) TO WS-SEASONAL-FACTOR
024400     END-SEARCH.
024500 420-EXIT.
024600     EXIT.
024700
024800*----------------------------------------------------------------
024900*  430-GET-EVENT-MULT -- BUSINESS RULE 4.  SEVERAL EVENTS CAN
025000*  SHARE A DATE (A CONVENTION AND A HOME GAME THE SAME SATURDAY);
025100*  THE HIGHEST MULTIPLIER ON THE DATE WINS.  DEFAULTS TO 1.00
025200*  WHEN NO EVENT IS ON FILE FOR THE WORKING DATE.  THIS SCANS THE
025300*  WHOLE TABLE RATHER THAN SEARCHing FOR A FIRST HIT -- SEE THE
025400*  05/09/30 CHANGE-LOG ENTRY ABOVE.
025500*----------------------------------------------------------------
025600 430-GET-EVENT-MULT.
025700     DISPLAY '430-GET-EVENT-MULT'
025800     MOVE '430-GET-EVENT-MULT' TO WS-PARA-NAME.
025900     MOVE 1.00 TO WS-EVENT-FACTOR.
026000     PERFORM 435-TEST-ONE-EVENT-ROW THRU 435-EXIT
026100         VARYING EP-IDX FROM 1 BY 1
026200         UNTIL EP-IDX > EP-ROW-COUNT.
026300 430-EXIT.
026400     EXIT.
026500
026600 435-TEST-ONE-EVENT-ROW.
026700     IF EP-T-EVENT-DATE(EP-IDX) = WS-WORK-DATE
026800         IF EP-T-EVENT-MULT(EP-IDX) > WS-EVENT-FACTOR
026900             MOVE EP-T-EVENT-MULT(EP-IDX) TO WS-EVENT-FACTOR
027000         END-IF
027100     END-IF.
027200 435-EXIT.
027300     EXIT.
027400
027500*----------------------------------------------------------------
027600*  600-CALC-OCCUPANCY-DISCOUNT -- BUSINESS RULE 6.  AN INDEPENDENT
027700*  CALCULATION, NOT WIRED INTO THE REVENUE FIGURES -- HTLSTAT
027800*  CALLS THIS SEPARATELY (SEE 360-OCCUPANCY-DISCOUNT-CHK) SO THE
027900*  DISCOUNT RATE CAN BE REPORTED ON ITS OWN WITHOUT CHANGING
028000*  WS-REVENUE-TOTAL.
028100*----------------------------------------------------------------
028200 600-CALC-OCCUPANCY-DISCOUNT.
028300     DISPLAY '600-CALC-OCCUPANCY-DISCOUNT'
028400     MOVE '600-CALC-OCCUPANCY-DISCOUNT' TO WS-PARA-NAME.
028500     MOVE ZERO TO WS-DISCOUNT-RATE.
028600     IF LK-TOTAL-ROOM-DAYS > ZERO
028700         COMPUTE WS-OCCUPANCY-RATE ROUNDED =
028800             LK-OCCUPIED-ROOM-DAYS / LK-TOTAL-ROOM-DAYS
028900         IF WS-OCCUPANCY-RATE < 0.50
029000             MOVE 0.10 TO WS-DISCOUNT-RATE
029100         END-IF
029200     END-IF.
029300     MOVE WS-DISCOUNT-RATE TO LK-DISCOUNT-RATE.
029400 600-EXIT.
029500     EXIT.
