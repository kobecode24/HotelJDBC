000100******************************************************************
000200*  HTLBASP  --  BASE ROOM RATE RECORD LAYOUT
000300*
000400*  THREE ROWS ON FILE, ONE PER ROOM TYPE (SINGLE/DOUBLE/SUITE).
000500*  PASSED DOWN TO HTLPRICE BY LINKAGE SO THE PRICING ENGINE NEVER
000600*  HAS TO OPEN A FILE OF ITS OWN -- THE DRIVER LOADS IT ONCE.
000700*
000800*  MAINTENANCE HISTORY
000900*  -------------------------------------------------------------
001000*  1990-01-15  RAK  ORIGINAL LAYOUT, THREE FLAT RATES.            RAK9001 
001100*  1996-06-03  WLT  BP-BASE-PRICE WIDENED FROM 9(5)V99 TO         WLT9606
001200*                   S9(7)V99 AFTER THE SUITE RATE BLEW THROUGH
001300*                   $999.99 AT THE RESORT PROPERTIES.
001400*  2014-03-11  RAK  AUDIT FOUND THE RECORD TWO BYTES SHORT OF     RAK0067
001500*                   THE 13-BYTE SLOT CARVED OUT FOR IT ON THE
001600*                   RATE FILE -- ADDED THE PAD BELOW.
001700******************************************************************
001800 01  BP-BASE-PRICE-RECORD.
001900     05  BP-ROOM-TYPE             PIC X(6).
002000     05  BP-BASE-PRICE            PIC S9(7)V99 COMP-3.
002100     05  FILLER                   PIC X(2).
002200
002300*----------------------------------------------------------------
002400*  BP-TABLE -- ALWAYS EXACTLY THREE ROWS (SINGLE, DOUBLE, SUITE)
002500*  LOADED AT 120-LOAD-BASE-PRICES TIME AND HELD FOR THE WHOLE RUN.
002600*----------------------------------------------------------------
002700 01  BP-TABLE-AREA.
002800     05  BP-ROW-COUNT             PIC 9(3) COMP VALUE ZERO.
002900     05  BP-TABLE OCCURS 3 TIMES
003000                  INDEXED BY BP-IDX.
003100         10  BP-T-ROOM-TYPE       PIC X(6).
003200         10  BP-T-BASE-PRICE      PIC S9(7)V99 COMP-3.
