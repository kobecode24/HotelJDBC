000100******************************************************************
000200*  HTLEVNT  --  EVENT PRICING RECORD LAYOUT
000300*
000400*  ONE ROW PER EVENT-DAY; SEVERAL EVENTS CAN SHARE A CALENDAR
000500*  DATE (A CONVENTION CENTER BOOKING AND A HOME GAME ON THE SAME
000600*  SATURDAY), SO THE DATE IS NOT UNIQUE IN THIS FILE.  THE HIGHEST
000700*  MULTIPLIER ON A GIVEN DATE IS THE ONE THAT APPLIES.
000800*
000900*  MAINTENANCE HISTORY
001000*  -------------------------------------------------------------
001100*  1992-03-11  RAK  ORIGINAL LAYOUT.                              RAK9203 
001200*  1999-02-09  DLT  Y2K -- EP-EVENT-DATE WIDENED FROM 9(6) TO     DLT9902 
001300*                   9(8); ADDED EP-EVENT-DATE-X REDEFINES TO
001400*                   MATCH THE OTHER PRICING COPYBOOKS.
001500******************************************************************
001600 01  EP-EVENT-PRICE-RECORD.
001700     05  EP-EVENT-DATE            PIC 9(8).
001800     05  EP-EVENT-DATE-X REDEFINES EP-EVENT-DATE.
001900         10  EP-ED-CCYY           PIC 9(4).
002000         10  EP-ED-MM             PIC 9(2).
002100         10  EP-ED-DD             PIC 9(2).
002200     05  EP-EVENT-NAME            PIC X(30).
002300     05  EP-EVENT-MULT            PIC S9(3)V99 COMP-3.
002400     05  FILLER                   PIC X(2).
002500
002600*----------------------------------------------------------------
002700*  EP-TABLE -- IN-MEMORY COPY OF EVENT-PRICES.DAT, LOADED AT
002800*  140-LOAD-EVENT-PRICES TIME.  HTLPRICE 430-GET-EVENT-MULT SCANS
002900*  THE WHOLE TABLE FOR A GIVEN DATE AND KEEPS THE HIGHEST
003000*  MULTIPLIER IT FINDS, DEFAULTING TO 1.00 WHEN NONE MATCH.
003100*----------------------------------------------------------------
003200 01  EP-TABLE-AREA.
003300     05  EP-ROW-COUNT             PIC 9(4) COMP VALUE ZERO.
003400     05  EP-TABLE OCCURS 500 TIMES
003500                  INDEXED BY EP-IDX.
003600         10  EP-T-EVENT-DATE      PIC 9(8).
003700         10  EP-T-EVENT-NAME      PIC X(30).
003800         10  EP-T-EVENT-MULT      PIC S9(3)V99 COMP-3.
