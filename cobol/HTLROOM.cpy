000100******************************************************************
000200*  HTLROOM  --  ROOM MASTER RECORD LAYOUT
000300*
000400*  ONE ENTRY PER ROOM, KEYED BY RM-ROOM-ID.  THIS SHOP'S GNUCOBOL
000500*  BUILD HAS NO INDEXED (KSDS) SUPPORT, SO ROOMS.DAT IS READ ONCE
000600*  AT THE TOP OF THE RUN AND HELD IN THE RM-TABLE OCCURS BELOW;
000700*  ALL LOOKUPS ARE A TABLE SCAN, NOT A KEYED READ.
000800*
000900*  MAINTENANCE HISTORY
001000*  -------------------------------------------------------------
001100*  1989-04-02  RAK  ORIGINAL LAYOUT FOR THE FRONT-DESK CONVERSION.RAK8904 
001200*  1994-11-18  RAK  ADDED RM-AVAILABLE-FLAG; WAS IMPLIED BY A     RAK9411 
001300*                   ZERO RATE BEFORE THIS, WHICH NOBODY COULD
001400*                   REMEMBER HOW TO READ.
001500*  1999-02-09  DLT  Y2K -- RM-HOTEL-ID WAS PIC 9(3), WIDENED TO   DLT9902 
001600*                   9(5) TO MATCH THE CHAIN'S NEW PROPERTY CODES.
001700******************************************************************
001800 01  RM-ROOM-RECORD.
001900     05  RM-ROOM-ID              PIC 9(5).
002000     05  RM-HOTEL-ID             PIC 9(5).
002100     05  RM-ROOM-TYPE            PIC X(6).
002200         88  RM-SINGLE-ROOM      VALUE 'SINGLE'.
002300         88  RM-DOUBLE-ROOM      VALUE 'DOUBLE'.
002400         88  RM-SUITE-ROOM       VALUE 'SUITE '.
002500     05  RM-AVAILABLE-FLAG       PIC X(1).
002600         88  RM-AVAILABLE        VALUE 'Y'.
002700         88  RM-NOT-AVAILABLE    VALUE 'N'.
002800     05  FILLER                  PIC X(1).
002900
003000*----------------------------------------------------------------
003100*  RM-TABLE -- IN-MEMORY COPY OF ROOMS.DAT, LOADED ONCE AT
003200*  100-LOAD-ROOMS TIME.  RM-ROOM-COUNT HOLDS THE ACTUAL ROW
003300*  COUNT SO THE SEARCH PARAGRAPHS NEVER HAVE TO SCAN SPACES.
003400*----------------------------------------------------------------
003500 01  RM-TABLE-AREA.
003600     05  RM-ROOM-COUNT           PIC 9(5) COMP VALUE ZERO.
003700     05  RM-TABLE OCCURS 2000 TIMES
003800                 INDEXED BY RM-IDX.
003900         10  RM-T-ROOM-ID        PIC 9(5).
004000         10  RM-T-HOTEL-ID       PIC 9(5).
004100         10  RM-T-ROOM-TYPE      PIC X(6).
004200         10  RM-T-AVAILABLE-FLAG PIC X(1).
