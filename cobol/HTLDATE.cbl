000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HTLDATE.
000400 AUTHOR. D L TRUJILLO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/09/99.
000700 DATE-COMPILED. 02/09/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*  HTLDATE -- CALENDAR ARITHMETIC SUBROUTINE
001200*
001300*  CALLED BY HTLPRICE AND HTLSTAT ANY TIME EITHER ONE NEEDS TO
001400*  COMPARE TWO CCYYMMDD DATES, STEP A DATE FORWARD, OR FIND WHAT
001500*  DAY OF THE WEEK A DATE FALLS ON.  THIS SITE'S COMPILER HAS NO
001600*  INTRINSIC FUNCTION VERBS, SO CALENDAR MATH IS DONE THE OLD WAY
001700*  -- A JULIAN DAY NUMBER FOR DAY-COUNTING AND DAY-OF-WEEK, AND A
001800*  MONTH-LENGTH TABLE FOR STEPPING A DATE FORWARD ONE DAY AT A
001900*  TIME.  SEE THE COBOL DEVELOPMENT CENTER STANDARDS BINDER,
002000*  SECTION 4, FOR THE DERIVATION OF THE JULIAN DAY FORMULA.
002100*
002200*  CHANGE LOG
002300*  -------------------------------------------------------------
002400*  02/09/99  DLT  0000  ORIGINAL PROGRAM, WRITTEN FOR THE Y2K     DLT0000 
002500*                       REMEDIATION OF THE HOTEL RESERVATION
002600*                       PRICING/STATISTICS BATCH SUITE.  REPLACES
002700*                       THE AD-HOC DATE SUBTRACTION THAT USED TO
002800*                       LIVE INLINE IN HTLPRICE.
002900*  99/06/30  DLT  0014  CORRECTED LEAP-YEAR TEST IN 420-CHECK-    DLT0014
003000*                       LEAP-YEAR -- 2000 WAS BEING TREATED AS A
003100*                       COMMON YEAR BY THE OLD "MOD 4" SHORTCUT.
003200*  00/01/11  WLT  0022  ADDED DF-DAY-OF-WEEK FUNCTION FOR THE     WLT0022
003300*                       WEEKEND SURCHARGE WORK IN HTLPRICE.
003400*  03/08/14  RAK  0041  WIDENED WS-DP-RESULT-DAYS TO S9(9) COMP --RAK0041
003500*                       A TWO-YEAR REPORTING WINDOW OVERFLOWED
003600*                       THE OLD S9(5).
003700*  11/05/02  MGN  0058  REVIEWED FOR THE STATISTICS REWRITE; NO   MGN0058
003800*                       CHANGES REQUIRED TO THIS SUBROUTINE.
003900*  14/03/18  RAK  0068  110-CALC-JULIAN-COMMON WAS DIVIDING       RAK0068
004000*                       (153*MM-457)/5, CCYY/4, CCYY/100 AND
004100*                       CCYY/400 RIGHT INSIDE THE COMPUTE -- THE
004200*                       COMPILER CARRIES THE FRACTIONS THROUGH
004300*                       THE WHOLE EXPRESSION AND ONLY TRUNCATES
004400*                       THE FINAL ANSWER, SO THE JULIAN DAY CAME
004500*                       OUT WRONG ON DATES WHERE THOSE FRACTIONS
004600*                       DIDN'T CANCEL.  SPLIT EACH TERM OUT INTO
004700*                       ITS OWN DIVIDE...GIVING BEFOREHAND, SAME
004800*                       AS 420-CHECK-LEAP-YEAR ALREADY DOES.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100 01  WS-PARA-NAME                PIC X(32)  VALUE SPACES.
006200
006300*----------------------------------------------------------------
006400*  WS-ML-INIT-VALUES / WS-MONTH-LENGTHS -- THE CLASSIC "LOAD A
006500*  TABLE FROM A FILLER VALUE CLAUSE" TRICK.  WS-MONTH-LENGTHS
006600*  REDEFINES THE TWELVE VALUE CLAUSES BELOW AS AN OCCURS TABLE.
006700*----------------------------------------------------------------
006800 01  WS-ML-INIT-VALUES.
006900     05  FILLER                  PIC 9(2)  VALUE 31.
007000     05  FILLER                  PIC 9(2)  VALUE 28.
007100     05  FILLER                  PIC 9(2)  VALUE 31.
007200     05  FILLER                  PIC 9(2)  VALUE 30.
007300     05  FILLER                  PIC 9(2)  VALUE 31.
007400     05  FILLER                  PIC 9(2)  VALUE 30.
007500     05  FILLER                  PIC 9(2)  VALUE 31.
007600     05  FILLER                  PIC 9(2)  VALUE 31.
007700     05  FILLER                  PIC 9(2)  VALUE 30.
007800     05  FILLER                  PIC 9(2)  VALUE 31.
007900     05  FILLER                  PIC 9(2)  VALUE 30.
008000     05  FILLER                  PIC 9(2)  VALUE 31.
008100 01  WS-MONTH-LENGTHS REDEFINES WS-ML-INIT-VALUES.
008200     05  WS-ML-DAYS              PIC 9(2) COMP OCCURS 12 TIMES.
008300
008400 01  WS-CALENDAR-WORK.
008500     05  WS-CW-CCYY               PIC 9(4)       VALUE ZERO.
008600     05  WS-CW-MM                 PIC 9(2)       VALUE ZERO.
008700     05  WS-CW-DD                 PIC 9(2)       VALUE ZERO.
008800     05  WS-CW-MONTH-MAX          PIC 9(2) COMP  VALUE ZERO.
008900     05  WS-CW-LEAP-SW            PIC X(1)       VALUE 'N'.
009000         88  WS-CW-LEAP-YEAR      VALUE 'Y'.
009100     05  WS-CW-MOD-4              PIC S9(5) COMP VALUE ZERO.
009200     05  WS-CW-MOD-100            PIC S9(5) COMP VALUE ZERO.
009300     05  WS-CW-MOD-400            PIC S9(5) COMP VALUE ZERO.
009400     05  WS-CW-DAYS-LEFT          PIC S9(5) COMP VALUE ZERO.
009500
009600 01  WS-JULIAN-WORK.
009700     05  WS-JW-CCYY               PIC S9(9) COMP VALUE ZERO.
009800     05  WS-JW-MM                 PIC S9(9) COMP VALUE ZERO.
009900     05  WS-JW-DD                 PIC S9(9) COMP VALUE ZERO.
010000     05  WS-JW-TERM1              PIC S9(9) COMP VALUE ZERO.
010100     05  WS-JW-TERM-A             PIC S9(9) COMP VALUE ZERO.
010200     05  WS-JW-TERM-B             PIC S9(9) COMP VALUE ZERO.
010300     05  WS-JW-TERM-C             PIC S9(9) COMP VALUE ZERO.
010400     05  WS-JW-TERM-D             PIC S9(9) COMP VALUE ZERO.
010500     05  WS-JW-JD1                PIC S9(9) COMP VALUE ZERO.
010600     05  WS-JW-JD2                PIC S9(9) COMP VALUE ZERO.
010700     05  WS-JW-REMAINDER          PIC S9(9) COMP VALUE ZERO.
010800
010900 LINKAGE SECTION.
011000 COPY HTLDATP.
011100*    LK-DATE-1/LK-DATE-2/LK-RESULT-DATE ARE THE LINKAGE-SECTION
011200*    NAMES FOR THE SAME BYTES HTLDATP CALLS WS-DP-DATE-1 ETC.
011300 01  LK-DATE-1-X REDEFINES WS-DP-DATE-1.
011400     05  LK-D1-CCYY               PIC 9(4).
011500     05  LK-D1-MM                 PIC 9(2).
011600     05  LK-D1-DD                 PIC 9(2).
011700 01  LK-DATE-2-X REDEFINES WS-DP-DATE-2.
011800     05  LK-D2-CCYY               PIC 9(4).
011900     05  LK-D2-MM                 PIC 9(2).
012000     05  LK-D2-DD                 PIC 9(2).
012100 01  LK-RESULT-DATE-X REDEFINES WS-DP-RESULT-DATE.
012200     05  LK-RD-CCYY               PIC 9(4).
012300     05  LK-RD-MM                 PIC 9(2).
012400     05  LK-RD-DD                 PIC 9(2).
012500
012600 PROCEDURE DIVISION USING WS-DATE-PARMS.
012700
012800     PERFORM 000-SETUP-RTN THRU 000-EXIT.
012900
013000     EVALUATE TRUE
013100         WHEN WS-DF-DAY-DIFFERENCE
013200             PERFORM 200-DAY-DIFFERENCE THRU 200-EXIT
013300         WHEN WS-DF-DAY-OF-WEEK
013400             PERFORM 300-DAY-OF-WEEK THRU 300-EXIT
013500         WHEN WS-DF-ADD-DAYS
013600             PERFORM 400-ADD-DAYS THRU 400-EXIT
013700         WHEN OTHER
013800             MOVE -1 TO WS-DP-RETURN-CODE
013900     END-EVALUATE.
014000
014100     GOBACK.
014200
014300 000-SETUP-RTN.
014400     DISPLAY '000-SETUP-RTN'
014500     MOVE '000-SETUP-RTN' TO WS-PARA-NAME.
014600     MOVE ZERO TO WS-DP-RETURN-CODE.
014700 000-EXIT.
014800     EXIT.
014900
015000*----------------------------------------------------------------
015100*  100-CALC-JULIAN-1 / 100-CALC-JULIAN-2 -- RICHARDS' ALGORITHM
015200*  FOR THE JULIAN DAY NUMBER OF A GREGORIAN CCYY/MM/DD DATE.
015300*  JANUARY AND FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF THE
015400*  PRECEDING YEAR SO THE LEAP-DAY ARITHMETIC FALLS OUT NATURALLY.
015500*  RESULT IS LEFT IN WS-JW-JD1 (OR WS-JW-JD2 FOR THE SECOND DATE).
015600*----------------------------------------------------------------
015700 100-CALC-JULIAN-1.
015800     DISPLAY '100-CALC-JULIAN-1'
015900     MOVE '100-CALC-JULIAN-1' TO WS-PARA-NAME.
016000     MOVE LK-D1-CCYY TO WS-JW-CCYY.
016100     MOVE LK-D1-MM   TO WS-JW-MM.
016200     MOVE LK-D1-DD   TO WS-JW-DD.
016300     PERFORM 110-CALC-JULIAN-COMMON THRU 110-EXIT.
016400     MOVE WS-JW-TERM1 TO WS-JW-JD1.
016500 100-EXIT.
016600     EXIT.
016700
016800 105-CALC-JULIAN-2.
016900     DISPLAY '105-CALC-JULIAN-2'
017000     MOVE '105-CALC-JULIAN-2' TO WS-PARA-NAME.
017100     MOVE LK-D2-CCYY TO WS-JW-CCYY.
017200     MOVE LK-D2-MM   TO WS-JW-MM.
017300     MOVE LK-D2-DD   TO WS-JW-DD.
017400     PERFORM 110-CALC-JULIAN-COMMON THRU 110-EXIT.
017500     MOVE WS-JW-TERM1 TO WS-JW-JD2.
017600 105-EXIT.
017700     EXIT.
017800
017900 110-CALC-JULIAN-COMMON.
018000     DISPLAY '110-CALC-JULIAN-COMMON'
018100     MOVE '110-CALC-JULIAN-COMMON' TO WS-PARA-NAME.
018200     IF WS-JW-MM > 2
018300         CONTINUE
018400     ELSE
018500         SUBTRACT 1 FROM WS-JW-CCYY
018600         ADD 12 TO WS-JW-MM
018700     END-IF.
018800*        TERM1 = DD + ((153*MM-457)/5) + 365*CCYY + CCYY/4
018900*                - CCYY/100 + CCYY/400 + 1721119
019000*        EACH DIVISION HAS TO BE TRUNCATED TO A WHOLE NUMBER
019100*        BEFORE IT GOES INTO THE SUM -- A COMPUTE CARRIES THE
019200*        FRACTIONAL REMAINDER OF AN INLINE "/" THROUGH THE WHOLE
019300*        EXPRESSION AND ONLY TRUNCATES THE FINAL ANSWER, WHICH IS
019400*        NOT THE SAME NUMBER.  SAME DISCIPLINE AS THE DIVIDE...
019500*        GIVING STATEMENTS IN 420-CHECK-LEAP-YEAR BELOW.
019600     DIVIDE 153 * WS-JW-MM - 457 BY 5 GIVING WS-JW-TERM-A.
019700     DIVIDE WS-JW-CCYY BY 4 GIVING WS-JW-TERM-B.
019800     DIVIDE WS-JW-CCYY BY 100 GIVING WS-JW-TERM-C.
019900     DIVIDE WS-JW-CCYY BY 400 GIVING WS-JW-TERM-D.
020000     COMPUTE WS-JW-TERM1 =
020100         WS-JW-DD
020200         + WS-JW-TERM-A
020300         + (365 * WS-JW-CCYY)
020400         + WS-JW-TERM-B
020500         - WS-JW-TERM-C
020600         + WS-JW-TERM-D
020700         + 1721119.
020800 110-EXIT.
020900     EXIT.
021000
021100 200-DAY-DIFFERENCE.
021200     DISPLAY '200-DAY-DIFFERENCE'
021300     MOVE '200-DAY-DIFFERENCE' TO WS-PARA-NAME.
021400     PERFORM 100-CALC-JULIAN-1 THRU 100-EXIT.
021500     PERFORM 105-CALC-JULIAN-2 THRU 105-EXIT.
021600     COMPUTE WS-DP-RESULT-DAYS = WS-JW-JD2 - WS-JW-JD1.
021700 200-EXIT.
021800     EXIT.
021900
022000 300-DAY-OF-WEEK.
022100     DISPLAY '300-DAY-OF-WEEK'
022200     MOVE '300-DAY-OF-WEEK' TO WS-PARA-NAME.
022300     PERFORM 100-CALC-JULIAN-1 THRU 100-EXIT.
022400     DIVIDE WS-JW-JD1 BY 7 GIVING WS-JW-TERM1
022500         REMAINDER WS-JW-REMAINDER.
022600*        REMAINDER 0=MON 1=TUE 2=WED 3=THU 4=FRI 5=SAT 6=SUN
022700     MOVE WS-JW-REMAINDER TO WS-DP-RESULT-DOW.
022800 300-EXIT.
022900     EXIT.
023000
023100*----------------------------------------------------------------
023200*  400-ADD-DAYS -- STEPS LK-DATE-1 FORWARD WS-DP-ADD-DAYS-COUNT
023300*  CALENDAR DAYS USING THE MONTH-LENGTH TABLE, NOT THE JULIAN
023400*  NUMBER -- CHEAPER THAN CONVERTING BACK OUT OF A JULIAN DAY,
023500*  AND THE CALLERS ONLY EVER ASK FOR ONE DAY AT A TIME.
023600*----------------------------------------------------------------
023700 400-ADD-DAYS.
023800     DISPLAY '400-ADD-DAYS'
023900     MOVE '400-ADD-DAYS' TO WS-PARA-NAME.
024000     MOVE LK-D1-CCYY TO WS-CW-CCYY.
024100     MOVE LK-D1-MM   TO WS-CW-MM.
024200     MOVE LK-D1-DD   TO WS-CW-DD.
024300     PERFORM 410-INCREMENT-ONE-DAY THRU 410-EXIT
024400         WS-DP-ADD-DAYS-COUNT TIMES.
024500     MOVE WS-CW-CCYY TO LK-RD-CCYY.
024600     MOVE WS-CW-MM   TO LK-RD-MM.
024700     MOVE WS-CW-DD   TO LK-RD-DD.
024800 400-EXIT.
024900     EXIT.
025000
025100 410-INCREMENT-ONE-DAY.
025200     DISPLAY '410-INCREMENT-ONE-DAY'
025300     MOVE '410-INCREMENT-ONE-DAY' TO WS-PARA-NAME.
025400     ADD 1 TO WS-CW-DD.
025500     PERFORM 420-CHECK-LEAP-YEAR THRU 420-EXIT.
025600     MOVE WS-ML-DAYS(WS-CW-MM) TO WS-CW-MONTH-MAX.
025700     IF WS-CW-MM = 2 AND WS-CW-LEAP-YEAR
025800         MOVE 29 TO WS-CW-MONTH-MAX
025900     END-IF.
026000     IF WS-CW-DD > WS-CW-MONTH-MAX
026100         MOVE 1 TO WS-CW-DD
026200         ADD 1 TO WS-CW-MM
026300         IF WS-CW-MM > 12
026400             MOVE 1 TO WS-CW-MM
026500             ADD 1 TO WS-CW-CCYY
026600         END-IF
026700     END-IF.
026800 410-EXIT.
026900     EXIT.
027000
027100 420-CHECK-LEAP-YEAR.
027200     DISPLAY '420-CHECK-LEAP-YEAR'
027300     MOVE '420-CHECK-LEAP-YEAR' TO WS-PARA-NAME.
027400     MOVE 'N' TO WS-CW-LEAP-SW.
027500     DIVIDE WS-CW-CCYY BY 4 GIVING WS-JW-TERM1
027600         REMAINDER WS-CW-MOD-4.
027700     DIVIDE WS-CW-CCYY BY 100 GIVING WS-JW-TERM1
027800         REMAINDER WS-CW-MOD-100.
027900     DIVIDE WS-CW-CCYY BY 400 GIVING WS-JW-TERM1
028000         REMAINDER WS-CW-MOD-400.
028100     IF WS-CW-MOD-4 = 0
028200         IF WS-CW-MOD-100 NOT = 0 OR WS-CW-MOD-400 = 0
028300             MOVE 'Y' TO WS-CW-LEAP-SW
028400         END-IF
028500     END-IF.
028600 420-EXIT.
028700     EXIT.
