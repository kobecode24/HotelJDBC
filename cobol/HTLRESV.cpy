000100******************************************************************
000200*  HTLRESV  --  RESERVATION TRANSACTION RECORD LAYOUT
000300*
000400*  ONE ENTRY PER RESERVATION.  RS-TOTAL-PRICE CARRIES AS COMP-3
000500*  EVEN ON THE FLAT FILE -- THE PRICE WAS ALREADY PACKED WHEN IT
000600*  CAME OFF THE FRONT-DESK SYSTEM AND NOBODY WANTED TO PAY FOR A
000700*  SECOND CONVERSION JUST TO UNPACK IT FOR A SEQUENTIAL FILE.
000800*
000900*  MAINTENANCE HISTORY
001000*  -------------------------------------------------------------
001100*  1989-04-02  RAK  ORIGINAL LAYOUT.                              RAK8904 
001200*  1993-07-21  RAK  ADDED RS-STATUS 88-LEVELS; STATUS USED TO BE  RAK9307 
001300*                   A SINGLE CHARACTER (C/X) -- WIDENED TO THE
001400*                   FULL WORD TO MATCH THE NEW RESERVATIONS TABLE.
001500*  1999-02-09  DLT  Y2K -- RS-START-DATE/RS-END-DATE WIDENED FROM DLT9902 
001600*                   9(6) (YYMMDD) TO 9(8) (CCYYMMDD).
001700******************************************************************
001800 01  RS-RESERVATION-RECORD.
001900     05  RS-RESERVATION-ID       PIC 9(7).
002000     05  RS-CUSTOMER-ID           PIC 9(7).
002100     05  RS-ROOM-ID               PIC 9(5).
002200     05  RS-START-DATE            PIC 9(8).
002300     05  RS-END-DATE              PIC 9(8).
002400     05  RS-STATUS                PIC X(9).
002500         88  RS-CONFIRMED         VALUE 'CONFIRMED'.
002600         88  RS-CANCELLED         VALUE 'CANCELLED'.
002700     05  RS-TOTAL-PRICE           PIC S9(7)V99 COMP-3.
002800     05  FILLER                   PIC X(4).
002900
003000*----------------------------------------------------------------
003100*  RS-TABLE -- IN-MEMORY COPY OF RESERVATIONS.DAT, LOADED ONCE AT
003200*  110-LOAD-RESERVATIONS TIME.  THE ROOM-TYPE-PERFORMANCE REPORT
003300*  RE-WALKS THIS TABLE ONCE PER ROOM TYPE, SO IT STAYS IN THE
003400*  ORDER IT WAS READ, NOT RESORTED.
003500*----------------------------------------------------------------
003600 01  RS-TABLE-AREA.
003700     05  RS-RESV-COUNT            PIC 9(7) COMP VALUE ZERO.
003800     05  RS-TABLE OCCURS 50000 TIMES
003900                  INDEXED BY RS-IDX.
004000         10  RS-T-RESERVATION-ID  PIC 9(7).
004100         10  RS-T-CUSTOMER-ID     PIC 9(7).
004200         10  RS-T-ROOM-ID         PIC 9(5).
004300         10  RS-T-START-DATE      PIC 9(8).
004400         10  RS-T-END-DATE        PIC 9(8).
004500         10  RS-T-STATUS          PIC X(9).
004600             88  RS-T-CONFIRMED   VALUE 'CONFIRMED'.
004700             88  RS-T-CANCELLED   VALUE 'CANCELLED'.
004800         10  RS-T-TOTAL-PRICE     PIC S9(7)V99 COMP-3.
004900         10  RS-T-ROOM-TYPE       PIC X(6).
