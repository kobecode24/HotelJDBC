000100******************************************************************
000200*  HTLDATP  --  CALL PARAMETER LAYOUT FOR THE HTLDATE SUBROUTINE
000300*
000400*  COPIED BY HTLDATE ITSELF (AS ITS LINKAGE SECTION) AND BY EVERY
000500*  PROGRAM THAT CALLS IT (AS A WORKING-STORAGE PARAMETER AREA) SO
000600*  THE TWO SIDES CAN NEVER DRIFT OUT OF STEP.
000700******************************************************************
000800 01  WS-DATE-PARMS.
000900     05  WS-DP-FUNCTION           PIC X(1).
001000         88  WS-DF-DAY-DIFFERENCE  VALUE '1'.
001100         88  WS-DF-DAY-OF-WEEK     VALUE '2'.
001200         88  WS-DF-ADD-DAYS        VALUE '3'.
001300     05  WS-DP-DATE-1              PIC 9(8).
001400     05  WS-DP-DATE-2              PIC 9(8).
001500     05  WS-DP-ADD-DAYS-COUNT      PIC S9(5) COMP.
001600     05  WS-DP-RESULT-DATE         PIC 9(8).
001700     05  WS-DP-RESULT-DAYS         PIC S9(9) COMP.
001800     05  WS-DP-RESULT-DOW          PIC S9(4) COMP.
001900         88  WS-DOW-SATURDAY       VALUE 5.
002000         88  WS-DOW-SUNDAY         VALUE 6.
002100     05  WS-DP-RETURN-CODE         PIC S9(4) COMP.
