000100******************************************************************
000200*  HTLSEAS  --  SEASONAL PRICING RECORD LAYOUT
000300*
000400*  ONE ROW PER CALENDAR DAY A SEASONAL MULTIPLIER IS IN EFFECT --
000500*  THIS MIRRORS THE DAY-BY-DAY EXPANSION THE FRONT-DESK SYSTEM
000600*  USES WHEN IT BUILDS ITS SEASONAL-PRICE FILE, SO A TEN-DAY HIGH
000700*  SEASON IS TEN ROWS HERE, NOT A DATE RANGE.
000800*
000900*  MAINTENANCE HISTORY
001000*  -------------------------------------------------------------
001100*  1991-09-30  RAK  ORIGINAL LAYOUT.                              RAK9109 
001200*  1999-02-09  DLT  Y2K -- SP-PRICE-DATE WIDENED FROM 9(6) (YYMMDDDLT9902 
001300*                   TO 9(8) (CCYYMMDD); SPLIT OUT SP-PRICE-DATE-X
001400*                   REDEFINES BELOW SO THE CENTURY DIGITS ARE
001500*                   VISIBLE WITHOUT A SEPARATE COMPUTE.
001600******************************************************************
001700 01  SP-SEASONAL-PRICE-RECORD.
001800     05  SP-PRICE-DATE            PIC 9(8).
001900     05  SP-PRICE-DATE-X REDEFINES SP-PRICE-DATE.
002000         10  SP-PD-CCYY           PIC 9(4).
002100         10  SP-PD-MM             PIC 9(2).
002200         10  SP-PD-DD             PIC 9(2).
002300     05  SP-SEASONAL-MULT         PIC S9(3)V99 COMP-3.
002400     05  FILLER                   PIC X(2).
002500
002600*----------------------------------------------------------------
002700*  SP-TABLE -- IN-MEMORY COPY OF SEASONAL-PRICES.DAT, LOADED AT
002800*  130-LOAD-SEASONAL-PRICES TIME.  HTLPRICE SCANS THIS TABLE FOR
002900*  EVERY NIGHT IT PRICES; WHEN A DATE ISN'T ON FILE THE MULTIPLIER
003000*  DEFAULTS TO 1.00 (SEE HTLPRICE 420-GET-SEASONAL-MULT).
003100*----------------------------------------------------------------
003200 01  SP-TABLE-AREA.
003300     05  SP-ROW-COUNT             PIC 9(4) COMP VALUE ZERO.
003400     05  SP-TABLE OCCURS 1100 TIMES
003500                  INDEXED BY SP-IDX.
003600         10  SP-T-PRICE-DATE      PIC 9(8).
003700         10  SP-T-SEASONAL-MULT   PIC S9(3)V99 COMP-3.
