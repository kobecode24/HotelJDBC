000100******************************************************************
000200*  HTLCTRL  --  REPORT PERIOD CONTROL CARD LAYOUT
000300*
000400*  ONE RECORD, READ ONCE, TELLS THE RUN WHAT REPORTING WINDOW TO
000500*  USE.  THE OLD CONSOLE SYSTEM DEFAULTED THE CANCELLATION REPORT
000600*  TO "LAST 30 DAYS" OFF THE SYSTEM CLOCK; A BATCH RUN HAS TO BE
000700*  ABLE TO RERUN BIT-FOR-BIT, SO THE WINDOW COMES IN ON THE
000800*  CONTROL CARD INSTEAD OF BEING DERIVED FROM TODAY'S DATE.
000900*
001000*  MAINTENANCE HISTORY
001100*  -------------------------------------------------------------
001200*  1999-02-09  DLT  Y2K -- ORIGINAL CONTROL CARD LAYOUT (REPLACED DLT9902 
001300*                   AN UNDATED "LAST-N-DAYS" JCL PARM NOBODY COULD
001400*                   FIND THE SOURCE OF).
001500******************************************************************
001600 01  PC-PERIOD-CONTROL-RECORD.
001700     05  PC-PERIOD-START          PIC 9(8).
001800     05  PC-PS-X REDEFINES PC-PERIOD-START.
001900         10  PC-PS-CCYY           PIC 9(4).
002000         10  PC-PS-MM             PIC 9(2).
002100         10  PC-PS-DD             PIC 9(2).
002200     05  PC-PERIOD-END            PIC 9(8).
002300     05  PC-PE-X REDEFINES PC-PERIOD-END.
002400         10  PC-PE-CCYY           PIC 9(4).
002500         10  PC-PE-MM             PIC 9(2).
002600         10  PC-PE-DD             PIC 9(2).
002700     05  FILLER                   PIC X(4).
