000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. HTLSTAT.
000400*    HOTEL OCCUPANCY / REVENUE / CANCELLATION STATISTICS RUN.
000500 AUTHOR. W L TRUJILLO.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 02/09/99.
000800 DATE-COMPILED. 02/09/99.
000900 SECURITY. NON-CONFIDENTIAL.
001000*   (C)
001100******************************************************************
001200*  HTLSTAT -- STATISTICS AND REPORTING BATCH DRIVER
001300*
001400*  READS THE ROOM MASTER, THE RESERVATION FILE, THE THREE PRICING
001500*  FILES AND THE REPORT-PERIOD CONTROL CARD; LOADS ALL SIX INTO
001600*  WORKING-STORAGE TABLES (THIS SHOP'S GNUCOBOL BUILD HAS NO
001700*  INDEXED FILE SUPPORT); THEN PRODUCES FOUR REPORTS -- OCCUPANCY,
001800*  REVENUE, CANCELLATION AND ROOM-TYPE PERFORMANCE -- EACH WITH A
001900*  REPORT-LEVEL GRAND TOTAL FOLLOWED BY A SINGLE/DOUBLE/SUITE
002000*  CONTROL-BREAK LINE.  THE NIGHT-BY-NIGHT PRICE ITSELF IS
002100*  COMPUTED BY CALL 'HTLPRICE'; CALENDAR ARITHMETIC IS BY
002200*  CALL 'HTLDATE'.  NEITHER SUBROUTINE OPENS A FILE OF ITS OWN --
002300*  THIS DRIVER LOADS EVERYTHING AND PASSES THE TABLES DOWN BY
002400*  LINKAGE.
002500*
002600*  CHANGE LOG
002700*  -------------------------------------------------------------
002800*  99/02/09  DLT  0000  ORIGINAL PROGRAM, REPLACING THE OLD       DLT0000 
002900*                       CONSOLE-DRIVEN REDEMPTION-STYLE REPORT.
003000*                       REPORT PERIOD NOW COMES IN ON A CONTROL
003100*                       CARD INSTEAD OF A SYSTEM-CLOCK DEFAULT SO
003200*                       A RERUN PRODUCES BIT-FOR-BIT IDENTICAL
003300*                       OUTPUT.
003400*  99/06/30  DLT  0014  CORRECTED THE OVERLAP-DAYS FORMULA IN     DLT0014 
003500*                       330-CALC-OVERLAP-DAYS -- WAS COMING UP ONE
003600*                       DAY SHORT ON A SINGLE-NIGHT STAY.
003700*  00/01/11  WLT  0022  ADDED 360-OCCUPANCY-DISCOUNT-CHK AND THE  WLT0022 
003800*                       DISCOUNT COLUMN ON THE OCCUPANCY REPORT.
003900*  03/08/14  RAK  0041  WIDENED RS-TABLE TO 50000 ROWS; THE       RAK0041 
004000*                       RIVERSIDE PROPERTY ALONE WAS FILLING THE
004100*                       OLD 20000-ROW TABLE DURING THE SUMMER RUN.
004200*  07/02/19  RAK  0049  230-LOOKUP-ROOM-TYPE NO LONGER ABENDS ON ARAK0049 
004300*                       MISSING ROOM -- LOGS THE RESERVATION TO
004400*                       THE CONSOLE AND SKIPS IT.  ONE BAD LOAD
004500*                       FILE USED TO TAKE DOWN THE WHOLE RUN.
004600*  11/05/02  MGN  0058  REWRITE FOR THE NEW DYNAMIC-PRICING       MGN0058
004700*                       ENGINE -- REVENUE IS NOW PRICED DAY BY
004800*                       DAY THROUGH HTLPRICE INSTEAD OF A FLAT
004900*                       RATE TIMES NIGHTS.
005000*  14/03/11  RAK  0066  AUDIT FOUND FOUR REPORTS MISSING COLUMNS  RAK0066
005100*                       THE USERS HAD BEEN ASKING FOR AT REVIEW --
005200*                       ADDED WD-TOTAL-DAYS SO 500/505 PRINT THE
005300*                       OCCUPIED-OVER-TOTAL-DAYS SHOWN INSTEAD OF
005400*                       JUST THE OCCUPIED SIDE; ADDED
005500*                       495-PRINT-PERIOD-LINE UNDER THE REVENUE
005600*                       AND PERFORMANCE TITLES SO THE REPORT
005700*                       RANGE PRINTS ON THE PAGE; ADDED THE
005800*                       RESERVATIONS-ON-FILE COUNT LINE TO 530;
005900*                       ADDED WS-T-RESV-COUNT (SET IN 317 OFF
006000*                       THE SAME OVERLAP TEST AS THE OCCUPANCY/
006100*                       REVENUE ACCUMULATORS) SO 535 PRINTS A
006200*                       RESERVATIONS-IN-RANGE COUNT PER ROOM
006300*                       TYPE; 540 NOW CALLS 320-TEST-OVERLAP
006400*                       BEFORE PRINTING A DETAIL LINE (A
006500*                       CONFIRMED RESERVATION OUTSIDE THE PERIOD
006600*                       WAS SLIPPING THROUGH), PRINTS WR-ROOM-ID
006700*                       IN PLACE OF THE ROOM TYPE (THE REPORT IS
006800*                       ALREADY BROKEN OUT BY TYPE), AND CALLS
006900*                       350-CALC-RESERVATION-REVENUE FOR A
007000*                       WR-CALC-REVENUE COLUMN SO THE STORED
007100*                       PRICE CAN BE CHECKED AGAINST WHAT THE
007200*                       PRICING ENGINE WOULD CHARGE TODAY.
007300******************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT ROOM-FILE
008500            ASSIGN TO ROOMSDAT
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS WS-ROOM-STATUS.
008800
008900     SELECT RESERVATION-FILE
009000            ASSIGN TO RESVDAT
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS WS-RESV-STATUS.
009300
009400     SELECT BASE-PRICE-FILE
009500            ASSIGN TO BASEPDAT
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS IS WS-BASEP-STATUS.
009800
009900     SELECT SEASONAL-FILE
010000            ASSIGN TO SEASNDAT
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS IS WS-SEASN-STATUS.
010300
010400     SELECT EVENT-FILE
010500            ASSIGN TO EVENTDAT
010600            ORGANIZATION IS LINE SEQUENTIAL
010700            FILE STATUS IS WS-EVENT-STATUS.
010800
010900     SELECT CONTROL-FILE
011000            ASSIGN TO CTRLCARD
011100            ORGANIZATION IS LINE SEQUENTIAL
011200            FILE STATUS IS WS-CTRL-STATUS.
011300
011400     SELECT PRINT-FILE
011500            ASSIGN TO REPTOUT
011600            ORGANIZATION IS LINE SEQUENTIAL
011700            FILE STATUS IS WS-PRINT-STATUS.
011800
011900 DATA DIVISION.
012000 FILE SECTION.
012100
012200 FD  ROOM-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 18 CHARACTERS
012600     DATA RECORD IS FR-ROOM-REC.
012700 01  FR-ROOM-REC.
012800     05  FR-ROOM-ID              PIC 9(5).
012900     05  FR-HOTEL-ID             PIC 9(5).
013000     05  FR-ROOM-TYPE            PIC X(6).
013100     05  FR-AVAILABLE-FLAG       PIC X(1).
013200     05  FILLER                  PIC X(1).
013300
013400 FD  RESERVATION-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 53 CHARACTERS
013800     DATA RECORD IS FR-RESV-REC.
013900 01  FR-RESV-REC.
014000     05  FR-RESERVATION-ID       PIC 9(7).
014100     05  FR-CUSTOMER-ID          PIC 9(7).
014200     05  FR-ROOM-ID              PIC 9(5).
014300     05  FR-START-DATE           PIC 9(8).
014400     05  FR-END-DATE             PIC 9(8).
014500     05  FR-STATUS               PIC X(9).
014600     05  FR-TOTAL-PRICE          PIC S9(7)V99 COMP-3.
014700     05  FILLER                  PIC X(4).
014800
014900 FD  BASE-PRICE-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 13 CHARACTERS
015300     DATA RECORD IS FR-BASE-PRICE-REC.
015400 01  FR-BASE-PRICE-REC.
015500     05  FR-BP-ROOM-TYPE         PIC X(6).
015600     05  FR-BP-BASE-PRICE        PIC S9(7)V99 COMP-3.
015700     05  FILLER                  PIC X(2).
015800
015900 FD  SEASONAL-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 13 CHARACTERS
016300     DATA RECORD IS FR-SEASONAL-REC.
016400 01  FR-SEASONAL-REC.
016500     05  FR-SP-PRICE-DATE        PIC 9(8).
016600     05  FR-SP-SEASONAL-MULT     PIC S9(3)V99 COMP-3.
016700     05  FILLER                  PIC X(2).
016800
016900 FD  EVENT-FILE
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 43 CHARACTERS
017300     DATA RECORD IS FR-EVENT-REC.
017400 01  FR-EVENT-REC.
017500     05  FR-EP-EVENT-DATE        PIC 9(8).
017600     05  FR-EP-EVENT-NAME        PIC X(30).
017700     05  FR-EP-EVENT-MULT        PIC S9(3)V99 COMP-3.
017800     05  FILLER                  PIC X(2).
017900
018000 FD  CONTROL-FILE
018100     RECORDING MODE IS F
018200     LABEL RECORDS ARE STANDARD
018300     RECORD CONTAINS 20 CHARACTERS
018400     DATA RECORD IS FR-CONTROL-REC.
018500 01  FR-CONTROL-REC.
018600     05  FR-PC-PERIOD-START      PIC 9(8).
018700     05  FR-PC-PERIOD-END        PIC 9(8).
018800     05  FILLER                  PIC X(4).
018900
019000 FD  PRINT-FILE
019100     RECORDING MODE IS F
019200     LABEL RECORDS ARE STANDARD
019300     RECORD CONTAINS 132 CHARACTERS
019400     DATA RECORD IS PRINT-REC.
019500 01  PRINT-REC                   PIC X(132).
019600
019700 WORKING-STORAGE SECTION.
019800
019900 01  WS-PARA-NAME                PIC X(32)  VALUE SPACES.
020000
020100 01  WS-FILE-STATUS-CODES.
020200     05  WS-ROOM-STATUS          PIC X(2).
020300         88  WS-ROOM-OK          VALUE '00'.
020400         88  WS-ROOM-EOF         VALUE '10'.
020500     05  WS-RESV-STATUS          PIC X(2).
020600         88  WS-RESV-OK          VALUE '00'.
020700         88  WS-RESV-EOF         VALUE '10'.
020800     05  WS-BASEP-STATUS         PIC X(2).
020900         88  WS-BASEP-OK         VALUE '00'.
021000         88  WS-BASEP-EOF        VALUE '10'.
021100     05  WS-SEASN-STATUS         PIC X(2).
021200         88  WS-SEASN-OK         VALUE '00'.
021300         88  WS-SEASN-EOF        VALUE '10'.
021400     05  WS-EVENT-STATUS         PIC X(2).
021500         88  WS-EVENT-OK         VALUE '00'.
021600         88  WS-EVENT-EOF        VALUE '10'.
021700     05  WS-CTRL-STATUS          PIC X(2).
021800         88  WS-CTRL-OK          VALUE '00'.
021900         88  WS-CTRL-EOF         VALUE '10'.
022000     05  WS-PRINT-STATUS         PIC X(2).
022100         88  WS-PRINT-OK         VALUE '00'.
022200
022300 01  WS-SWITCHES.
022400     05  WS-ROOM-EOF-SW          PIC X(1) VALUE 'N'.
022500         88  WS-NO-MORE-ROOMS    VALUE 'Y'.
022600     05  WS-RESV-EOF-SW          PIC X(1) VALUE 'N'.
022700         88  WS-NO-MORE-RESVS    VALUE 'Y'.
022800     05  WS-SEASN-EOF-SW         PIC X(1) VALUE 'N'.
022900         88  WS-NO-MORE-SEASN    VALUE 'Y'.
023000     05  WS-EVENT-EOF-SW         PIC X(1) VALUE 'N'.
023100         88  WS-NO-MORE-EVENTS   VALUE 'Y'.
023200     05  WS-OVERLAP-SW           PIC X(1) VALUE 'N'.
023300         88  WS-OVERLAP-YES      VALUE 'Y'.
023400     05  WS-ROOM-TYPE-FOUND-SW   PIC X(1) VALUE 'N'.
023500         88  WS-ROOM-TYPE-FOUND  VALUE 'Y'.
023600
023700 01  WS-MISC-COUNTERS.
023800     05  WS-ERROR-RESV-COUNT     PIC S9(7) COMP VALUE ZERO.
023900     05  WS-DAY-COUNT             PIC S9(9) COMP VALUE ZERO.
024000     05  WS-LINE-COUNT            PIC S9(5) COMP VALUE ZERO.
024100
024200 01  WS-DATE-WORK-AREA.
024300     05  WS-OVERLAP-START        PIC 9(8)       VALUE ZERO.
024400     05  WS-OVERLAP-END          PIC 9(8)       VALUE ZERO.
024500     05  WS-WORK-DAY             PIC 9(8)       VALUE ZERO.
024600     05  WS-NEXT-DAY              PIC 9(8)       VALUE ZERO.
024700     05  WS-PERIOD-LENGTH         PIC S9(9) COMP VALUE ZERO.
024800     05  WS-RATE-RESULT           PIC S9(1)V9999 COMP-3 VALUE ZERO.
024900     05  WS-REVENUE-ACCUM         PIC S9(9)V99 COMP-3 VALUE ZERO.
025000
025100*----------------------------------------------------------------
025200*  WS-DATE-PARMS -- THE HTLDATE CALL-PARAMETER AREA.
025300*----------------------------------------------------------------
025400 COPY HTLDATP.
025500
025600*----------------------------------------------------------------
025700*  WS-PRICE-PARMS -- THE HTLPRICE CALL-PARAMETER AREA, SAME SHAPE
025800*  AS HTLPRICE'S OWN LK-PRICE-PARMS.
025900*----------------------------------------------------------------
026000 01  WS-PRICE-PARMS.
026100     05  WS-PP-FUNCTION-CODE      PIC X(1).
026200         88  WS-PP-CALC-STAY-PRICE   VALUE '1'.
026300         88  WS-PP-CALC-OCC-DISCOUNT VALUE '2'.
026400     05  WS-PP-ROOM-TYPE          PIC X(6).
026500     05  WS-PP-START-DATE         PIC 9(8).
026600     05  WS-PP-START-DATE-X REDEFINES WS-PP-START-DATE.
026700         10  WS-PPS-CCYY          PIC 9(4).
026800         10  WS-PPS-MM            PIC 9(2).
026900         10  WS-PPS-DD            PIC 9(2).
027000     05  WS-PP-END-DATE           PIC 9(8).
027100     05  WS-PP-END-DATE-X REDEFINES WS-PP-END-DATE.
027200         10  WS-PPE-CCYY          PIC 9(4).
027300         10  WS-PPE-MM            PIC 9(2).
027400         10  WS-PPE-DD            PIC 9(2).
027500     05  WS-PP-OCCUPIED-ROOM-DAYS PIC S9(9) COMP.
027600     05  WS-PP-TOTAL-ROOM-DAYS    PIC S9(9) COMP.
027700     05  WS-PP-STAY-PRICE         PIC S9(7)V99 COMP-3.
027800     05  WS-PP-DISCOUNT-RATE      PIC S9(1)V99 COMP-3.
027900     05  WS-PP-RETURN-CODE        PIC S9(4) COMP.
028000
028100*----------------------------------------------------------------
028200*  WS-TYPE-INIT-VALUES / WS-TYPE-NAMES -- THE THREE CONTROL-BREAK
028300*  ROOM TYPES, IN ENUM-DECLARATION ORDER (SINGLE/DOUBLE/SUITE),
028400*  LOADED THE SAME FILLER-VALUE-REDEFINED-AS-OCCURS WAY HTLDATE
028500*  LOADS ITS MONTH-LENGTH TABLE.
028600*----------------------------------------------------------------
028700 01  WS-TYPE-INIT-VALUES.
028800     05  FILLER                  PIC X(6) VALUE 'SINGLE'.
028900     05  FILLER                  PIC X(6) VALUE 'DOUBLE'.
029000     05  FILLER                  PIC X(6) VALUE 'SUITE '.
029100 01  WS-TYPE-NAMES REDEFINES WS-TYPE-INIT-VALUES.
029200     05  WS-TN-TYPE              PIC X(6) OCCURS 3 TIMES.
029300
029400*----------------------------------------------------------------
029500*  WS-GRAND-TOTALS -- REPORT-LEVEL ACCUMULATORS, ACROSS ALL ROOM
029600*  TYPES.
029700*----------------------------------------------------------------
029800 01  WS-GRAND-TOTALS.
029900     05  WS-GRAND-ROOM-COUNT     PIC S9(5) COMP  VALUE ZERO.
030000     05  WS-GRAND-OCC-DAYS       PIC S9(9) COMP  VALUE ZERO.
030100     05  WS-GRAND-TOTAL-DAYS     PIC S9(9) COMP  VALUE ZERO.
030200     05  WS-GRAND-OCC-RATE       PIC S9(1)V9999 COMP-3 VALUE ZERO.
030300     05  WS-GRAND-DISCOUNT-RATE  PIC S9(1)V99 COMP-3 VALUE ZERO.
030400     05  WS-GRAND-REVENUE        PIC S9(9)V99 COMP-3 VALUE ZERO.
030500     05  WS-GRAND-CANCEL-COUNT   PIC S9(7) COMP  VALUE ZERO.
030600
030700*----------------------------------------------------------------
030800*  WS-TYPE-TABLE -- THE SINGLE/DOUBLE/SUITE CONTROL-BREAK ROWS.
030900*----------------------------------------------------------------
031000 01  WS-TYPE-TABLE-AREA.
031100     05  WS-TYPE-TABLE OCCURS 3 TIMES
031200                  INDEXED BY WS-T-IDX.
031300         10  WS-T-ROOM-TYPE       PIC X(6).
031400         10  WS-T-ROOM-COUNT      PIC S9(5) COMP  VALUE ZERO.
031500         10  WS-T-OCC-DAYS        PIC S9(9) COMP  VALUE ZERO.
031600         10  WS-T-TOTAL-DAYS      PIC S9(9) COMP  VALUE ZERO.
031700         10  WS-T-OCC-RATE        PIC S9(1)V9999 COMP-3 VALUE ZERO.
031800         10  WS-T-DISCOUNT-RATE   PIC S9(1)V99 COMP-3 VALUE ZERO.
031900         10  WS-T-REVENUE         PIC S9(9)V99 COMP-3 VALUE ZERO.
032000         10  WS-T-CANCEL-COUNT    PIC S9(7) COMP  VALUE ZERO.
032100         10  WS-T-RESV-COUNT      PIC S9(7) COMP  VALUE ZERO.
032200
032300*----------------------------------------------------------------
032400*  COPY HTLROOM / HTLRESV / HTLBASP / HTLSEAS / HTLEVNT / HTLCTRL
032500*  -- THE SIX IN-MEMORY TABLES THE WHOLE RUN WORKS FROM.
032600*----------------------------------------------------------------
032700 COPY HTLROOM.
032800 COPY HTLRESV.
032900 COPY HTLBASP.
033000 COPY HTLSEAS.
033100 COPY HTLEVNT.
033200 COPY HTLCTRL.
033300
033400 01  WS-REPORT-HEADINGS.
033500     05  WS-HDG-OCCUPANCY        PIC X(40) VALUE
033600         'HOTEL OCCUPANCY REPORT'.
033700     05  WS-HDG-REVENUE          PIC X(40) VALUE
033800         'HOTEL REVENUE REPORT'.
033900     05  WS-HDG-CANCEL           PIC X(40) VALUE
034000         'HOTEL CANCELLATION REPORT'.
034100     05  WS-HDG-PERFORMANCE      PIC X(40) VALUE
034200         'HOTEL ROOM-TYPE PERFORMANCE REPORT'.
034300     05  WS-HDG-GRAND-TOTAL      PIC X(12) VALUE 'GRAND TOTAL'.
034400
034500*----------------------------------------------------------------
034600*  WS-HDG-PERIOD-LINE -- PRINTED UNDER THE REVENUE AND
034700*  PERFORMANCE REPORT TITLES SO THE REPORTING WINDOW TRAVELS WITH
034800*  THE PAGE; THE OLD SYSTEM-CLOCK-DRIVEN REPORT NEVER NEEDED THIS
034900*  BECAUSE THE WINDOW WAS ALWAYS "TODAY."
035000*----------------------------------------------------------------
035100 01  WS-HDG-PERIOD-LINE.
035200     05  FILLER                  PIC X(15) VALUE
035300         'REPORT PERIOD: '.
035400     05  WH-START-MM             PIC 99    VALUE ZERO.
035500     05  FILLER                  PIC X(1)  VALUE '/'.
035600     05  WH-START-DD             PIC 99    VALUE ZERO.
035700     05  FILLER                  PIC X(1)  VALUE '/'.
035800     05  WH-START-CCYY           PIC 9(4)  VALUE ZERO.
035900     05  FILLER                  PIC X(4)  VALUE ' TO '.
036000     05  WH-END-MM               PIC 99    VALUE ZERO.
036100     05  FILLER                  PIC X(1)  VALUE '/'.
036200     05  WH-END-DD               PIC 99    VALUE ZERO.
036300     05  FILLER                  PIC X(1)  VALUE '/'.
036400     05  WH-END-CCYY             PIC 9(4)  VALUE ZERO.
036500     05  FILLER                  PIC X(93) VALUE SPACES.
036600
036700 01  WS-HDG-RESV-COUNT-LINE.
036800     05  FILLER                  PIC X(29) VALUE
036900         'TOTAL RESERVATIONS ON FILE: '.
037000     05  WH-TOTAL-RESV-COUNT     PIC ZZZZ9 VALUE ZERO.
037100     05  FILLER                  PIC X(98) VALUE SPACES.
037200
037300 01  WS-DETAIL-LINE.
037400     05  FILLER                  PIC X(2)  VALUE SPACES.
037500     05  WD-LABEL                PIC X(12) VALUE SPACES.
037600     05  FILLER                  PIC X(2)  VALUE SPACES.
037700     05  WD-ROOM-COUNT           PIC ZZZZ9 VALUE ZERO.
037800     05  FILLER                  PIC X(2)  VALUE SPACES.
037900     05  FILLER                  PIC X(1)  VALUE '('.
038000     05  WD-OCC-DAYS             PIC ZZZZZZZ9 VALUE ZERO.
038100     05  FILLER                  PIC X(1)  VALUE '/'.
038200     05  WD-TOTAL-DAYS           PIC ZZZZZZZ9 VALUE ZERO.
038300     05  FILLER                  PIC X(1)  VALUE ')'.
038400     05  FILLER                  PIC X(2)  VALUE SPACES.
038500     05  WD-OCC-RATE             PIC ZZ9.99  VALUE ZERO.
038600     05  FILLER                  PIC X(1)  VALUE '%'.
038700     05  FILLER                  PIC X(2)  VALUE SPACES.
038800     05  WD-DISCOUNT-RATE        PIC Z9.99   VALUE ZERO.
038900     05  FILLER                  PIC X(1)  VALUE '%'.
039000     05  FILLER                  PIC X(2)  VALUE SPACES.
039100     05  WD-REVENUE              PIC ZZZ,ZZZ,ZZ9.99 VALUE ZERO.
039200     05  FILLER                  PIC X(2)  VALUE SPACES.
039300     05  WD-CANCEL-COUNT         PIC ZZZZ9 VALUE ZERO.
039400     05  FILLER                  PIC X(2)  VALUE SPACES.
039500     05  WD-RESV-COUNT           PIC ZZZZ9 VALUE ZERO.
039600     05  FILLER                  PIC X(25) VALUE SPACES.
039700
039800 01  WS-RESV-DETAIL-LINE.
039900     05  FILLER                  PIC X(4)  VALUE SPACES.
040000     05  WR-RESERVATION-ID       PIC 9(7)  VALUE ZERO.
040100     05  FILLER                  PIC X(2)  VALUE SPACES.
040200     05  WR-ROOM-ID              PIC 9(5)  VALUE ZERO.
040300     05  FILLER                  PIC X(2)  VALUE SPACES.
040400     05  WR-START-DATE           PIC 9(8)  VALUE ZERO.
040500     05  FILLER                  PIC X(2)  VALUE SPACES.
040600     05  WR-END-DATE             PIC 9(8)  VALUE ZERO.
040700     05  FILLER                  PIC X(2)  VALUE SPACES.
040800     05  WR-PRICE                PIC ZZZ,ZZ9.99 VALUE ZERO.
040900     05  FILLER                  PIC X(2)  VALUE SPACES.
041000     05  WR-CALC-REVENUE         PIC ZZZ,ZZ9.99 VALUE ZERO.
041100     05  FILLER                  PIC X(64) VALUE SPACES.
041200
041300 PROCEDURE DIVISION.
041400
041500     PERFORM 000-SETUP-RTN THRU 000-EXIT.
041600     PERFORM 100-LOAD-ROOMS THRU 100-EXIT.
041700     PERFORM 110-LOAD-RESERVATIONS THRU 110-EXIT.
041800     PERFORM 120-LOAD-BASE-PRICES THRU 120-EXIT.
041900     PERFORM 130-LOAD-SEASONAL-PRICES THRU 130-EXIT.
042000     PERFORM 140-LOAD-EVENT-PRICES THRU 140-EXIT.
042100     PERFORM 150-LOAD-PERIOD-CONTROL THRU 150-EXIT.
042200     PERFORM 160-CALC-PERIOD-LENGTH THRU 160-EXIT.
042300     PERFORM 210-COUNT-ROOMS-BY-TYPE THRU 210-EXIT.
042400     PERFORM 220-RESOLVE-ROOM-TYPES THRU 220-EXIT.
042500     PERFORM 300-ACCUMULATE-GRAND-TOTALS THRU 300-EXIT.
042600     PERFORM 310-ACCUMULATE-BY-ROOM-TYPE THRU 310-EXIT.
042700     PERFORM 360-OCCUPANCY-DISCOUNT-CHK THRU 360-EXIT.
042800     PERFORM 500-PRINT-OCCUPANCY-REPORT THRU 500-EXIT.
042900     PERFORM 510-PRINT-REVENUE-REPORT THRU 510-EXIT.
043000     PERFORM 520-PRINT-CANCELLATION-REPORT THRU 520-EXIT.
043100     PERFORM 530-PRINT-PERFORMANCE-REPORT THRU 530-EXIT.
043200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
043300
043400     STOP RUN.
043500
043600 000-SETUP-RTN.
043700     DISPLAY '000-SETUP-RTN'
043800     MOVE '000-SETUP-RTN' TO WS-PARA-NAME.
043900     MOVE ZERO TO WS-ERROR-RESV-COUNT.
044000     MOVE WS-TN-TYPE(1) TO WS-T-ROOM-TYPE(1).
044100     MOVE WS-TN-TYPE(2) TO WS-T-ROOM-TYPE(2).
044200     MOVE WS-TN-TYPE(3) TO WS-T-ROOM-TYPE(3).
044300     OPEN INPUT ROOM-FILE, RESERVATION-FILE, BASE-PRICE-FILE,
044400                SEASONAL-FILE, EVENT-FILE, CONTROL-FILE.
044500     OPEN OUTPUT PRINT-FILE.
044600 000-EXIT.
044700     EXIT.
044800
044900*----------------------------------------------------------------
045000*  100-LOAD-ROOMS -- LOADS ROOMS.DAT INTO RM-TABLE.  GO TO IS
045100*  USED HERE THE WAY THE OLD REDEMPTION PROGRAM USED IT -- A READ
045200*  LOOP THAT FALLS THROUGH TO 100-EXIT AT END OF FILE.
045300*----------------------------------------------------------------
045400 100-LOAD-ROOMS.
045500     DISPLAY '100-LOAD-ROOMS'
045600     MOVE '100-LOAD-ROOMS' TO WS-PARA-NAME.
045700     MOVE ZERO TO RM-ROOM-COUNT.
045800 100-READ-NEXT-ROOM.
045900     READ ROOM-FILE
046000         AT END
046100             GO TO 100-EXIT
046200     END-READ.
046300     ADD 1 TO RM-ROOM-COUNT.
046400     SET RM-IDX TO RM-ROOM-COUNT.
046500     MOVE FR-ROOM-ID         TO RM-T-ROOM-ID(RM-IDX).
046600     MOVE FR-HOTEL-ID        TO RM-T-HOTEL-ID(RM-IDX).
046700     MOVE FR-ROOM-TYPE       TO RM-T-ROOM-TYPE(RM-IDX).
046800     MOVE FR-AVAILABLE-FLAG  TO RM-T-AVAILABLE-FLAG(RM-IDX).
046900     GO TO 100-READ-NEXT-ROOM.
047000 100-EXIT.
047100     EXIT.
047200
047300 110-LOAD-RESERVATIONS.
047400     DISPLAY '110-LOAD-RESERVATIONS'
047500     MOVE '110-LOAD-RESERVATIONS' TO WS-PARA-NAME.
047600     MOVE ZERO TO RS-RESV-COUNT.
047700 110-READ-NEXT-RESV.
047800     READ RESERVATION-FILE
047900         AT END
048000             GO TO 110-EXIT
048100     END-READ.
048200     ADD 1 TO RS-RESV-COUNT.
048300     SET RS-IDX TO RS-RESV-COUNT.
048400     MOVE FR-RESERVATION-ID  TO RS-T-RESERVATION-ID(RS-IDX).
048500     MOVE FR-CUSTOMER-ID     TO RS-T-CUSTOMER-ID(RS-IDX).
048600     MOVE FR-ROOM-ID         TO RS-T-ROOM-ID(RS-IDX).
048700     MOVE FR-START-DATE      TO RS-T-START-DATE(RS-IDX).
048800     MOVE FR-END-DATE        TO RS-T-END-DATE(RS-IDX).
048900     MOVE FR-STATUS          TO RS-T-STATUS(RS-IDX).
049000     MOVE FR-TOTAL-PRICE     TO RS-T-TOTAL-PRICE(RS-IDX).
049100     MOVE SPACES             TO RS-T-ROOM-TYPE(RS-IDX).
049200     GO TO 110-READ-NEXT-RESV.
049300 110-EXIT.
049400     EXIT.
049500
049600 120-LOAD-BASE-PRICES.
049700     DISPLAY '120-LOAD-BASE-PRICES'
049800     MOVE '120-LOAD-BASE-PRICES' TO WS-PARA-NAME.
049900     MOVE ZERO TO BP-ROW-COUNT.
050000 120-READ-NEXT-BASE-PRICE.
050100     READ BASE-PRICE-FILE
050200         AT END
050300             GO TO 120-EXIT
050400     END-READ.
050500     ADD 1 TO BP-ROW-COUNT.
050600     SET BP-IDX TO BP-ROW-COUNT.
050700     MOVE FR-BP-ROOM-TYPE    TO BP-T-ROOM-TYPE(BP-IDX).
050800     MOVE FR-BP-BASE-PRICE   TO BP-T-BASE-PRICE(BP-IDX).
050900     GO TO 120-READ-NEXT-BASE-PRICE.
051000 120-EXIT.
051100     EXIT.
051200
051300 130-LOAD-SEASONAL-PRICES.
051400     DISPLAY '130-LOAD-SEASONAL-PRICES'
051500     MOVE '130-LOAD-SEASONAL-PRICES' TO WS-PARA-NAME.
051600     MOVE ZERO TO SP-ROW-COUNT.
051700 130-READ-NEXT-SEASONAL.
051800     READ SEASONAL-FILE
051900         AT END
052000             GO TO 130-EXIT
052100     END-READ.
052200     ADD 1 TO SP-ROW-COUNT.
052300     SET SP-IDX TO SP-ROW-COUNT.
052400     MOVE FR-SP-PRICE-DATE     TO SP-T-PRICE-DATE(SP-IDX).
052500     MOVE FR-SP-SEASONAL-MULT  TO SP-T-SEASONAL-MULT(SP-IDX).
052600     GO TO 130-READ-NEXT-SEASONAL.
052700 130-EXIT.
052800     EXIT.
052900
053000 140-LOAD-EVENT-PRICES.
053100     DISPLAY '140-LOAD-EVENT-PRICES'
053200     MOVE '140-LOAD-EVENT-PRICES' TO WS-PARA-NAME.
053300     MOVE ZERO TO EP-ROW-COUNT.
053400 140-READ-NEXT-EVENT.
053500     READ EVENT-FILE
053600         AT END
053700             GO TO 140-EXIT
053800     END-READ.
053900     ADD 1 TO EP-ROW-COUNT.
054000     SET EP-IDX TO EP-ROW-COUNT.
054100     MOVE FR-EP-EVENT-DATE   TO EP-T-EVENT-DATE(EP-IDX).
054200     MOVE FR-EP-EVENT-NAME   TO EP-T-EVENT-NAME(EP-IDX).
054300     MOVE FR-EP-EVENT-MULT   TO EP-T-EVENT-MULT(EP-IDX).
054400     GO TO 140-READ-NEXT-EVENT.
054500 140-EXIT.
054600     EXIT.
054700
054800*----------------------------------------------------------------
054900*  150-LOAD-PERIOD-CONTROL -- BUSINESS RULE 14.  THE REPORT
055000*  WINDOW COMES IN ON THIS ONE-RECORD CONTROL FILE, NOT OFF THE
055100*  SYSTEM CLOCK, SO THE RUN CAN BE REPRODUCED EXACTLY.
055200*----------------------------------------------------------------
055300 150-LOAD-PERIOD-CONTROL.
055400     DISPLAY '150-LOAD-PERIOD-CONTROL'
055500     MOVE '150-LOAD-PERIOD-CONTROL' TO WS-PARA-NAME.
055600     READ CONTROL-FILE
055700         AT END
055800             DISPLAY 'HTLSTAT - NO REPORT-CONTROL RECORD'
055900             STOP RUN
056000     END-READ.
056100     MOVE FR-PC-PERIOD-START TO PC-PERIOD-START.
056200     MOVE FR-PC-PERIOD-END   TO PC-PERIOD-END.
056300 150-EXIT.
056400     EXIT.
056500
056600*----------------------------------------------------------------
056700*  160-CALC-PERIOD-LENGTH -- THE REPORT WINDOW'S OWN LENGTH IN
056800*  DAYS, INCLUSIVE OF BOTH PC-PERIOD-START AND PC-PERIOD-END.
056900*  USED AS THE COMMON FACTOR IN EVERY TOTAL-ROOM-DAYS DENOMINATOR
057000*  (BUSINESS RULE 10) -- COMPUTED ONCE, NOT RE-DERIVED PER
057100*  RESERVATION OR PER ROOM TYPE.
057200*----------------------------------------------------------------
057300 160-CALC-PERIOD-LENGTH.
057400     DISPLAY '160-CALC-PERIOD-LENGTH'
057500     MOVE '160-CALC-PERIOD-LENGTH' TO WS-PARA-NAME.
057600     MOVE PC-PERIOD-START TO WS-DP-DATE-1.
057700     MOVE PC-PERIOD-END   TO WS-DP-DATE-2.
057800     SET WS-DF-DAY-DIFFERENCE TO TRUE.
057900     CALL 'HTLDATE' USING WS-DATE-PARMS.
058000     COMPUTE WS-PERIOD-LENGTH = WS-DP-RESULT-DAYS + 1.
058100 160-EXIT.
058200     EXIT.
058300
058400*----------------------------------------------------------------
058500*  210-COUNT-ROOMS-BY-TYPE -- BUSINESS RULE 10 DENOMINATOR.  ONE
058600*  PASS OF RM-TABLE, TALLYING ROOMS INTO WS-GRAND-ROOM-COUNT AND
058700*  THE MATCHING WS-TYPE-TABLE ROW.
058800*----------------------------------------------------------------
058900 210-COUNT-ROOMS-BY-TYPE.
059000     DISPLAY '210-COUNT-ROOMS-BY-TYPE'
059100     MOVE '210-COUNT-ROOMS-BY-TYPE' TO WS-PARA-NAME.
059200     MOVE ZERO TO WS-GRAND-ROOM-COUNT.
059300     PERFORM 215-COUNT-ONE-ROOM THRU 215-EXIT
059400         VARYING RM-IDX FROM 1 BY 1
059500         UNTIL RM-IDX > RM-ROOM-COUNT.
059600 210-EXIT.
059700     EXIT.
059800
059900 215-COUNT-ONE-ROOM.
060000     ADD 1 TO WS-GRAND-ROOM-COUNT.
060100     SET WS-T-IDX TO 1.
060200     SEARCH WS-TYPE-TABLE
060300         WHEN WS-T-ROOM-TYPE(WS-T-IDX) = RM-T-ROOM-TYPE(RM-IDX)
060400             ADD 1 TO WS-T-ROOM-COUNT(WS-T-IDX)
060500     END-SEARCH.
060600 215-EXIT.
060700     EXIT.
060800
060900*----------------------------------------------------------------
061000*  220-RESOLVE-ROOM-TYPES -- BUSINESS RULE 13.  LOOKS UP EVERY
061100*  RESERVATION'S ROOM-ID IN RM-TABLE AND CACHES THE ROOM TYPE IN
061200*  RS-T-ROOM-TYPE SO THE ACCUMULATION PASSES NEVER HAVE TO LOOK
061300*  IT UP AGAIN.  A RESERVATION WHOSE ROOM-ID IS NOT ON FILE IS
061400*  LOGGED AND LEFT WITH RS-T-ROOM-TYPE = SPACES, WHICH THE LATER
061500*  PASSES TREAT AS "SKIP THIS ONE" -- NO ABEND.
061600*----------------------------------------------------------------
061700 220-RESOLVE-ROOM-TYPES.
061800     DISPLAY '220-RESOLVE-ROOM-TYPES'
061900     MOVE '220-RESOLVE-ROOM-TYPES' TO WS-PARA-NAME.
062000     PERFORM 225-RESOLVE-ONE-RESV THRU 225-EXIT
062100         VARYING RS-IDX FROM 1 BY 1
062200         UNTIL RS-IDX > RS-RESV-COUNT.
062300 220-EXIT.
062400     EXIT.
062500
062600 225-RESOLVE-ONE-RESV.
062700     PERFORM 230-LOOKUP-ROOM-TYPE THRU 230-EXIT.
062800     IF WS-ROOM-TYPE-FOUND
062900         CONTINUE
063000     ELSE
063100         ADD 1 TO WS-ERROR-RESV-COUNT
063200         DISPLAY 'HTLSTAT - ROOM-ID NOT FOUND FOR RESV '
063300             RS-T-RESERVATION-ID(RS-IDX)
063400     END-IF.
063500 225-EXIT.
063600     EXIT.
063700
063800 230-LOOKUP-ROOM-TYPE.
063900     MOVE 'N' TO WS-ROOM-TYPE-FOUND-SW.
064000     SET RM-IDX TO 1.
064100     SEARCH RM-TABLE
064200         WHEN RM-T-ROOM-ID(RM-IDX) = RS-T-ROOM-ID(RS-IDX)
064300             MOVE 'Y' TO WS-ROOM-TYPE-FOUND-SW
064400             MOVE RM-T-ROOM-TYPE(RM-IDX)
064500                  TO RS-T-ROOM-TYPE(RS-IDX)
064600     END-SEARCH.
064700 230-EXIT.
064800     EXIT.
064900
065000*----------------------------------------------------------------
065100*  300-ACCUMULATE-GRAND-TOTALS -- BUSINESS RULES 7-12 AT THE
065200*  WHOLE-REPORT LEVEL.  ONE PASS OF RS-TABLE.
065300*----------------------------------------------------------------
065400 300-ACCUMULATE-GRAND-TOTALS.
065500     DISPLAY '300-ACCUMULATE-GRAND-TOTALS'
065600     MOVE '300-ACCUMULATE-GRAND-TOTALS' TO WS-PARA-NAME.
065700     MOVE ZERO TO WS-GRAND-OCC-DAYS, WS-GRAND-REVENUE,
065800                  WS-GRAND-CANCEL-COUNT.
065900     COMPUTE WS-GRAND-TOTAL-DAYS =
066000         WS-GRAND-ROOM-COUNT * WS-PERIOD-LENGTH.
066100     PERFORM 305-ACCUMULATE-ONE-RESV THRU 305-EXIT
066200         VARYING RS-IDX FROM 1 BY 1
066300         UNTIL RS-IDX > RS-RESV-COUNT.
066400     MOVE WS-GRAND-OCC-DAYS   TO WS-PP-OCCUPIED-ROOM-DAYS.
066500     MOVE WS-GRAND-TOTAL-DAYS TO WS-PP-TOTAL-ROOM-DAYS.
066600     PERFORM 340-CALC-OCCUPANCY-RATE THRU 340-EXIT.
066700     MOVE WS-RATE-RESULT TO WS-GRAND-OCC-RATE.
066800 300-EXIT.
066900     EXIT.
067000
067100 305-ACCUMULATE-ONE-RESV.
067200     IF RS-T-ROOM-TYPE(RS-IDX) = SPACES
067300         GO TO 305-EXIT
067400     END-IF.
067500     PERFORM 320-TEST-OVERLAP THRU 320-EXIT.
067600     IF RS-T-CONFIRMED(RS-IDX) AND WS-OVERLAP-YES
067700         PERFORM 330-CALC-OVERLAP-DAYS THRU 330-EXIT
067800         ADD WS-DAY-COUNT TO WS-GRAND-OCC-DAYS
067900         PERFORM 350-CALC-RESERVATION-REVENUE THRU 350-EXIT
068000         ADD WS-PP-STAY-PRICE TO WS-GRAND-REVENUE
068100     END-IF.
068200     IF RS-T-CANCELLED(RS-IDX)
068300         PERFORM 370-CALC-CANCELLATIONS THRU 370-EXIT
068400     END-IF.
068500 305-EXIT.
068600     EXIT.
068700
068800*----------------------------------------------------------------
068900*  310-ACCUMULATE-BY-ROOM-TYPE -- THE SAME RULES 7-12, RE-WALKED
069000*  ONCE PER ROOM TYPE (SINGLE/DOUBLE/SUITE, FIXED ORDER) FOR THE
069100*  CONTROL-BREAK LINES.
069200*----------------------------------------------------------------
069300 310-ACCUMULATE-BY-ROOM-TYPE.
069400     DISPLAY '310-ACCUMULATE-BY-ROOM-TYPE'
069500     MOVE '310-ACCUMULATE-BY-ROOM-TYPE' TO WS-PARA-NAME.
069600     PERFORM 315-ACCUMULATE-ONE-TYPE THRU 315-EXIT
069700         VARYING WS-T-IDX FROM 1 BY 1
069800         UNTIL WS-T-IDX > 3.
069900 310-EXIT.
070000     EXIT.
070100
070200 315-ACCUMULATE-ONE-TYPE.
070300     COMPUTE WS-T-TOTAL-DAYS(WS-T-IDX) =
070400         WS-T-ROOM-COUNT(WS-T-IDX) * WS-PERIOD-LENGTH.
070500     PERFORM 317-ACCUMULATE-TYPE-RESV THRU 317-EXIT
070600         VARYING RS-IDX FROM 1 BY 1
070700         UNTIL RS-IDX > RS-RESV-COUNT.
070800     MOVE WS-T-OCC-DAYS(WS-T-IDX)   TO WS-PP-OCCUPIED-ROOM-DAYS.
070900     MOVE WS-T-TOTAL-DAYS(WS-T-IDX) TO WS-PP-TOTAL-ROOM-DAYS.
071000     PERFORM 340-CALC-OCCUPANCY-RATE THRU 340-EXIT.
071100     MOVE WS-RATE-RESULT TO WS-T-OCC-RATE(WS-T-IDX).
071200 315-EXIT.
071300     EXIT.
071400
071500 317-ACCUMULATE-TYPE-RESV.
071600     IF RS-T-ROOM-TYPE(RS-IDX) NOT = WS-T-ROOM-TYPE(WS-T-IDX)
071700         GO TO 317-EXIT
071800     END-IF.
071900     PERFORM 320-TEST-OVERLAP THRU 320-EXIT.
072000     IF RS-T-CONFIRMED(RS-IDX) AND WS-OVERLAP-YES
072100         PERFORM 330-CALC-OVERLAP-DAYS THRU 330-EXIT
072200         ADD WS-DAY-COUNT TO WS-T-OCC-DAYS(WS-T-IDX)
072300         ADD 1 TO WS-T-RESV-COUNT(WS-T-IDX)
072400         PERFORM 350-CALC-RESERVATION-REVENUE THRU 350-EXIT
072500         ADD WS-PP-STAY-PRICE TO WS-T-REVENUE(WS-T-IDX)
072600     END-IF.
072700     IF RS-T-CANCELLED(RS-IDX) AND WS-OVERLAP-YES
072800         ADD 1 TO WS-T-CANCEL-COUNT(WS-T-IDX)
072900     END-IF.
073000 317-EXIT.
073100     EXIT.
073200
073300*----------------------------------------------------------------
073400*  320-TEST-OVERLAP -- BUSINESS RULE 8.
073500*      NOT (RESV-END < PERIOD-START) AND NOT (RESV-START >
073600*      PERIOD-END)
073700*----------------------------------------------------------------
073800 320-TEST-OVERLAP.
073900     MOVE 'N' TO WS-OVERLAP-SW.
074000     IF RS-T-END-DATE(RS-IDX) NOT < PC-PERIOD-START
074100         AND RS-T-START-DATE(RS-IDX) NOT > PC-PERIOD-END
074200             MOVE 'Y' TO WS-OVERLAP-SW
074300     END-IF.
074400 320-EXIT.
074500     EXIT.
074600
074700*----------------------------------------------------------------
074800*  330-CALC-OVERLAP-DAYS -- BUSINESS RULE 9.  OVERLAP-START IS
074900*  THE LATER OF THE TWO START DATES, OVERLAP-END THE EARLIER OF
075000*  THE TWO END DATES; THE DAY COUNT IS INCLUSIVE OF BOTH ENDS.
075100*----------------------------------------------------------------
075200 330-CALC-OVERLAP-DAYS.
075300     IF RS-T-START-DATE(RS-IDX) > PC-PERIOD-START
075400         MOVE RS-T-START-DATE(RS-IDX) TO WS-OVERLAP-START
075500     ELSE
075600         MOVE PC-PERIOD-START TO WS-OVERLAP-START
075700     END-IF.
075800     IF RS-T-END-DATE(RS-IDX) < PC-PERIOD-END
075900         MOVE RS-T-END-DATE(RS-IDX) TO WS-OVERLAP-END
076000     ELSE
076100         MOVE PC-PERIOD-END TO WS-OVERLAP-END
076200     END-IF.
076300     MOVE WS-OVERLAP-START TO WS-DP-DATE-1.
076400     MOVE WS-OVERLAP-END   TO WS-DP-DATE-2.
076500     SET WS-DF-DAY-DIFFERENCE TO TRUE.
076600     CALL 'HTLDATE' USING WS-DATE-PARMS.
076700     COMPUTE WS-DAY-COUNT = WS-DP-RESULT-DAYS + 1.
076800 330-EXIT.
076900     EXIT.
077000
077100*----------------------------------------------------------------
077200*  340-CALC-OCCUPANCY-RATE -- BUSINESS RULE 10.  GUARDS AGAINST A
077300*  ZERO-ROOM DENOMINATOR (NO ROOMS OF THAT TYPE ON FILE) RATHER
077400*  THAN LETTING THE COMPUTE ABEND ON DIVIDE-BY-ZERO.  RESULT IS
077500*  LEFT IN WS-RATE-RESULT FOR THE CALLER TO MOVE ON INTO THE
077600*  REAL ACCUMULATOR.
077700*----------------------------------------------------------------
077800 340-CALC-OCCUPANCY-RATE.
077900     IF WS-PP-TOTAL-ROOM-DAYS > ZERO
078000         COMPUTE WS-RATE-RESULT ROUNDED =
078100             WS-PP-OCCUPIED-ROOM-DAYS / WS-PP-TOTAL-ROOM-DAYS
078200     ELSE
078300         MOVE ZERO TO WS-RATE-RESULT
078400     END-IF.
078500 340-EXIT.
078600     EXIT.
078700
078800*----------------------------------------------------------------
078900*  350-CALC-RESERVATION-REVENUE -- BUSINESS RULE 11.  PRICES THE
079000*  OVERLAP WINDOW DAY BY DAY (INCLUSIVE OF WS-OVERLAP-END), ONE
079100*  CALL TO HTLPRICE PER NIGHT -- A DIFFERENT CONVENTION FROM
079200*  HTLPRICE'S OWN EXCLUSIVE-OF-END-DATE STAY LOOP, KEPT
079300*  DELIBERATELY SEPARATE.
079400*----------------------------------------------------------------
079500 350-CALC-RESERVATION-REVENUE.
079600     MOVE ZERO TO WS-REVENUE-ACCUM.
079700     PERFORM 330-CALC-OVERLAP-DAYS THRU 330-EXIT.
079800     MOVE WS-OVERLAP-START TO WS-WORK-DAY.
079900     PERFORM 355-PRICE-ONE-DAY THRU 355-EXIT
080000         WS-DAY-COUNT TIMES.
080100     MOVE WS-REVENUE-ACCUM TO WS-PP-STAY-PRICE.
080200 350-EXIT.
080300     EXIT.
080400
080500 355-PRICE-ONE-DAY.
080600     MOVE WS-WORK-DAY TO WS-DP-DATE-1.
080700     MOVE 1           TO WS-DP-ADD-DAYS-COUNT.
080800     SET WS-DF-ADD-DAYS TO TRUE.
080900     CALL 'HTLDATE' USING WS-DATE-PARMS.
081000     MOVE WS-DP-RESULT-DATE TO WS-NEXT-DAY.
081100
081200     SET WS-PP-CALC-STAY-PRICE TO TRUE.
081300     MOVE RS-T-ROOM-TYPE(RS-IDX) TO WS-PP-ROOM-TYPE.
081400     MOVE WS-WORK-DAY  TO WS-PP-START-DATE.
081500     MOVE WS-NEXT-DAY  TO WS-PP-END-DATE.
081600     CALL 'HTLPRICE' USING WS-PRICE-PARMS, BP-TABLE-AREA,
081700                           SP-TABLE-AREA, EP-TABLE-AREA.
081800     ADD WS-PP-STAY-PRICE TO WS-REVENUE-ACCUM.
081900     MOVE WS-NEXT-DAY TO WS-WORK-DAY.
082000 355-EXIT.
082100     EXIT.
082200
082300*----------------------------------------------------------------
082400*  360-OCCUPANCY-DISCOUNT-CHK -- BUSINESS RULE 6.  A SEPARATE,
082500*  INDEPENDENTLY-REPORTED CALL TO HTLPRICE -- THE RATE IT RETURNS
082600*  IS SHOWN ON THE OCCUPANCY REPORT BUT NEVER FOLDED INTO
082700*  WS-GRAND-REVENUE OR WS-T-REVENUE.
082800*----------------------------------------------------------------
082900 360-OCCUPANCY-DISCOUNT-CHK.
083000     DISPLAY '360-OCCUPANCY-DISCOUNT-CHK'
083100     MOVE '360-OCCUPANCY-DISCOUNT-CHK' TO WS-PARA-NAME.
083200     SET WS-PP-CALC-OCC-DISCOUNT TO TRUE.
083300     MOVE WS-GRAND-OCC-DAYS   TO WS-PP-OCCUPIED-ROOM-DAYS.
083400     MOVE WS-GRAND-TOTAL-DAYS TO WS-PP-TOTAL-ROOM-DAYS.
083500     CALL 'HTLPRICE' USING WS-PRICE-PARMS, BP-TABLE-AREA,
083600                           SP-TABLE-AREA, EP-TABLE-AREA.
083700     MOVE WS-PP-DISCOUNT-RATE TO WS-GRAND-DISCOUNT-RATE.
083800     PERFORM 365-DISCOUNT-BY-TYPE THRU 365-EXIT
083900         VARYING WS-T-IDX FROM 1 BY 1
084000         UNTIL WS-T-IDX > 3.
084100 360-EXIT.
084200     EXIT.
084300
084400 365-DISCOUNT-BY-TYPE.
084500     SET WS-PP-CALC-OCC-DISCOUNT TO TRUE.
084600     MOVE WS-T-OCC-DAYS(WS-T-IDX)   TO WS-PP-OCCUPIED-ROOM-DAYS.
084700     MOVE WS-T-TOTAL-DAYS(WS-T-IDX) TO WS-PP-TOTAL-ROOM-DAYS.
084800     CALL 'HTLPRICE' USING WS-PRICE-PARMS, BP-TABLE-AREA,
084900                           SP-TABLE-AREA, EP-TABLE-AREA.
085000     MOVE WS-PP-DISCOUNT-RATE TO WS-T-DISCOUNT-RATE(WS-T-IDX).
085100 365-EXIT.
085200     EXIT.
085300
085400*----------------------------------------------------------------
085500*  370-CALC-CANCELLATIONS -- BUSINESS RULE 12.  SAME OVERLAP TEST
085600*  AS RULE 8; COUNTS A CANCELLED RESERVATION ONCE AGAINST THE
085700*  GRAND TOTAL.  THE PER-TYPE COUNT IS DONE IN 317 ABOVE.
085800*----------------------------------------------------------------
085900 370-CALC-CANCELLATIONS.
086000     IF WS-OVERLAP-YES
086100         ADD 1 TO WS-GRAND-CANCEL-COUNT
086200     END-IF.
086300 370-EXIT.
086400     EXIT.
086500
086600*----------------------------------------------------------------
086700*  490-PRINT-LINE -- WRITES WHATEVER IS CURRENTLY IN PRINT-REC
086800*  AND CLEARS IT FOR THE NEXT LINE.
086900*----------------------------------------------------------------
087000 490-PRINT-LINE.
087100     WRITE PRINT-REC.
087200     ADD 1 TO WS-LINE-COUNT.
087300     MOVE SPACES TO PRINT-REC.
087400 490-EXIT.
087500     EXIT.
087600
087700*----------------------------------------------------------------
087800*  495-PRINT-PERIOD-LINE -- PRINTS THE "REPORT PERIOD: ... TO ..."
087900*  LINE UNDERNEATH A REPORT TITLE.  SHARED BY 510 AND 530, THE TWO
088000*  REPORTS SPEC'D TO CARRY THE PERIOD ON THE HEADING.
088100*----------------------------------------------------------------
088200 495-PRINT-PERIOD-LINE.
088300     MOVE PC-PS-MM   TO WH-START-MM.
088400     MOVE PC-PS-DD   TO WH-START-DD.
088500     MOVE PC-PS-CCYY TO WH-START-CCYY.
088600     MOVE PC-PE-MM   TO WH-END-MM.
088700     MOVE PC-PE-DD   TO WH-END-DD.
088800     MOVE PC-PE-CCYY TO WH-END-CCYY.
088900     MOVE WS-HDG-PERIOD-LINE TO PRINT-REC.
089000     PERFORM 490-PRINT-LINE THRU 490-EXIT.
089100 495-EXIT.
089200     EXIT.
089300
089400*----------------------------------------------------------------
089500*  500-PRINT-OCCUPANCY-REPORT -- GRAND TOTAL LINE FIRST, THEN ONE
089600*  SINGLE/DOUBLE/SUITE CONTROL-BREAK LINE PER ROOM TYPE.
089700*----------------------------------------------------------------
089800 500-PRINT-OCCUPANCY-REPORT.
089900     DISPLAY '500-PRINT-OCCUPANCY-REPORT'
090000     MOVE '500-PRINT-OCCUPANCY-REPORT' TO WS-PARA-NAME.
090100     MOVE WS-HDG-OCCUPANCY TO PRINT-REC.
090200     PERFORM 490-PRINT-LINE THRU 490-EXIT.
090300
090400     MOVE SPACES TO WS-DETAIL-LINE.
090500     MOVE WS-HDG-GRAND-TOTAL TO WD-LABEL.
090600     MOVE WS-GRAND-ROOM-COUNT TO WD-ROOM-COUNT.
090700     MOVE WS-GRAND-OCC-DAYS TO WD-OCC-DAYS.
090800     MOVE WS-GRAND-TOTAL-DAYS TO WD-TOTAL-DAYS.
090900     COMPUTE WD-OCC-RATE = WS-GRAND-OCC-RATE * 100.
091000     COMPUTE WD-DISCOUNT-RATE = WS-GRAND-DISCOUNT-RATE * 100.
091100     MOVE WS-DETAIL-LINE TO PRINT-REC.
091200     PERFORM 490-PRINT-LINE THRU 490-EXIT.
091300
091400     PERFORM 505-PRINT-OCC-BY-TYPE THRU 505-EXIT
091500         VARYING WS-T-IDX FROM 1 BY 1
091600         UNTIL WS-T-IDX > 3.
091700 500-EXIT.
091800     EXIT.
091900
092000 505-PRINT-OCC-BY-TYPE.
092100     MOVE SPACES TO WS-DETAIL-LINE.
092200     MOVE WS-T-ROOM-TYPE(WS-T-IDX) TO WD-LABEL.
092300     MOVE WS-T-ROOM-COUNT(WS-T-IDX) TO WD-ROOM-COUNT.
092400     MOVE WS-T-OCC-DAYS(WS-T-IDX) TO WD-OCC-DAYS.
092500     MOVE WS-T-TOTAL-DAYS(WS-T-IDX) TO WD-TOTAL-DAYS.
092600     COMPUTE WD-OCC-RATE = WS-T-OCC-RATE(WS-T-IDX) * 100.
092700     COMPUTE WD-DISCOUNT-RATE = WS-T-DISCOUNT-RATE(WS-T-IDX) * 100.
092800     MOVE WS-DETAIL-LINE TO PRINT-REC.
092900     PERFORM 490-PRINT-LINE THRU 490-EXIT.
093000 505-EXIT.
093100     EXIT.
093200
093300*----------------------------------------------------------------
093400*  510-PRINT-REVENUE-REPORT
093500*----------------------------------------------------------------
093600 510-PRINT-REVENUE-REPORT.
093700     DISPLAY '510-PRINT-REVENUE-REPORT'
093800     MOVE '510-PRINT-REVENUE-REPORT' TO WS-PARA-NAME.
093900     MOVE WS-HDG-REVENUE TO PRINT-REC.
094000     PERFORM 490-PRINT-LINE THRU 490-EXIT.
094100     PERFORM 495-PRINT-PERIOD-LINE THRU 495-EXIT.
094200
094300     MOVE SPACES TO WS-DETAIL-LINE.
094400     MOVE WS-HDG-GRAND-TOTAL TO WD-LABEL.
094500     MOVE WS-GRAND-REVENUE TO WD-REVENUE.
094600     MOVE WS-DETAIL-LINE TO PRINT-REC.
094700     PERFORM 490-PRINT-LINE THRU 490-EXIT.
094800
094900     PERFORM 515-PRINT-REVENUE-BY-TYPE THRU 515-EXIT
095000         VARYING WS-T-IDX FROM 1 BY 1
095100         UNTIL WS-T-IDX > 3.
095200 510-EXIT.
095300     EXIT.
095400
095500 515-PRINT-REVENUE-BY-TYPE.
095600     MOVE SPACES TO WS-DETAIL-LINE.
095700     MOVE WS-T-ROOM-TYPE(WS-T-IDX) TO WD-LABEL.
095800     MOVE WS-T-REVENUE(WS-T-IDX) TO WD-REVENUE.
095900     MOVE WS-DETAIL-LINE TO PRINT-REC.
096000     PERFORM 490-PRINT-LINE THRU 490-EXIT.
096100 515-EXIT.
096200     EXIT.
096300
096400*----------------------------------------------------------------
096500*  520-PRINT-CANCELLATION-REPORT
096600*----------------------------------------------------------------
096700 520-PRINT-CANCELLATION-REPORT.
096800     DISPLAY '520-PRINT-CANCELLATION-REPORT'
096900     MOVE '520-PRINT-CANCELLATION-REPORT' TO WS-PARA-NAME.
097000     MOVE WS-HDG-CANCEL TO PRINT-REC.
097100     PERFORM 490-PRINT-LINE THRU 490-EXIT.
097200
097300     MOVE SPACES TO WS-DETAIL-LINE.
097400     MOVE WS-HDG-GRAND-TOTAL TO WD-LABEL.
097500     MOVE WS-GRAND-CANCEL-COUNT TO WD-CANCEL-COUNT.
097600     MOVE WS-DETAIL-LINE TO PRINT-REC.
097700     PERFORM 490-PRINT-LINE THRU 490-EXIT.
097800
097900     PERFORM 525-PRINT-CANCEL-BY-TYPE THRU 525-EXIT
098000         VARYING WS-T-IDX FROM 1 BY 1
098100         UNTIL WS-T-IDX > 3.
098200 520-EXIT.
098300     EXIT.
098400
098500 525-PRINT-CANCEL-BY-TYPE.
098600     MOVE SPACES TO WS-DETAIL-LINE.
098700     MOVE WS-T-ROOM-TYPE(WS-T-IDX) TO WD-LABEL.
098800     MOVE WS-T-CANCEL-COUNT(WS-T-IDX) TO WD-CANCEL-COUNT.
098900     MOVE WS-DETAIL-LINE TO PRINT-REC.
099000     PERFORM 490-PRINT-LINE THRU 490-EXIT.
099100 525-EXIT.
099200     EXIT.
099300
099400*----------------------------------------------------------------
099500*  530-PRINT-PERFORMANCE-REPORT -- THE COMBINED ROOM-TYPE-
099600*  PERFORMANCE REPORT, PLUS A PER-RESERVATION DETAIL LINE UNDER
099700*  EACH ROOM-TYPE BREAK FOR THE FRONT-DESK MANAGERS WHO WANT TO
099800*  SEE WHICH BOOKINGS MADE UP THE NUMBERS.
099900*----------------------------------------------------------------
100000 530-PRINT-PERFORMANCE-REPORT.
100100     DISPLAY '530-PRINT-PERFORMANCE-REPORT'
100200     MOVE '530-PRINT-PERFORMANCE-REPORT' TO WS-PARA-NAME.
100300     MOVE WS-HDG-PERFORMANCE TO PRINT-REC.
100400     PERFORM 490-PRINT-LINE THRU 490-EXIT.
100500     PERFORM 495-PRINT-PERIOD-LINE THRU 495-EXIT.
100600     MOVE RS-RESV-COUNT TO WH-TOTAL-RESV-COUNT.
100700     MOVE WS-HDG-RESV-COUNT-LINE TO PRINT-REC.
100800     PERFORM 490-PRINT-LINE THRU 490-EXIT.
100900
101000     MOVE SPACES TO WS-DETAIL-LINE.
101100     MOVE WS-HDG-GRAND-TOTAL TO WD-LABEL.
101200     MOVE WS-GRAND-ROOM-COUNT TO WD-ROOM-COUNT.
101300     COMPUTE WD-OCC-RATE = WS-GRAND-OCC-RATE * 100.
101400     MOVE WS-GRAND-REVENUE TO WD-REVENUE.
101500     MOVE WS-GRAND-CANCEL-COUNT TO WD-CANCEL-COUNT.
101600     MOVE WS-DETAIL-LINE TO PRINT-REC.
101700     PERFORM 490-PRINT-LINE THRU 490-EXIT.
101800
101900     PERFORM 535-PRINT-PERFORMANCE-TYPE THRU 535-EXIT
102000         VARYING WS-T-IDX FROM 1 BY 1
102100         UNTIL WS-T-IDX > 3.
102200 530-EXIT.
102300     EXIT.
102400
102500 535-PRINT-PERFORMANCE-TYPE.
102600     MOVE SPACES TO WS-DETAIL-LINE.
102700     MOVE WS-T-ROOM-TYPE(WS-T-IDX) TO WD-LABEL.
102800     MOVE WS-T-ROOM-COUNT(WS-T-IDX) TO WD-ROOM-COUNT.
102900     COMPUTE WD-OCC-RATE = WS-T-OCC-RATE(WS-T-IDX) * 100.
103000     MOVE WS-T-REVENUE(WS-T-IDX) TO WD-REVENUE.
103100     MOVE WS-T-CANCEL-COUNT(WS-T-IDX) TO WD-CANCEL-COUNT.
103200     MOVE WS-T-RESV-COUNT(WS-T-IDX) TO WD-RESV-COUNT.
103300     MOVE WS-DETAIL-LINE TO PRINT-REC.
103400     PERFORM 490-PRINT-LINE THRU 490-EXIT.
103500
103600     PERFORM 540-PRINT-RESV-DETAIL THRU 540-EXIT
103700         VARYING RS-IDX FROM 1 BY 1
103800         UNTIL RS-IDX > RS-RESV-COUNT.
103900 535-EXIT.
104000     EXIT.
104100
104200 540-PRINT-RESV-DETAIL.
104300     IF RS-T-ROOM-TYPE(RS-IDX) NOT = WS-T-ROOM-TYPE(WS-T-IDX)
104400         GO TO 540-EXIT
104500     END-IF.
104600     IF NOT RS-T-CONFIRMED(RS-IDX)
104700         GO TO 540-EXIT
104800     END-IF.
104900     PERFORM 320-TEST-OVERLAP THRU 320-EXIT.
105000     IF NOT WS-OVERLAP-YES
105100         GO TO 540-EXIT
105200     END-IF.
105300     MOVE RS-T-RESERVATION-ID(RS-IDX) TO WR-RESERVATION-ID.
105400     MOVE RS-T-ROOM-ID(RS-IDX)        TO WR-ROOM-ID.
105500     MOVE RS-T-START-DATE(RS-IDX)     TO WR-START-DATE.
105600     MOVE RS-T-END-DATE(RS-IDX)       TO WR-END-DATE.
105700     MOVE RS-T-TOTAL-PRICE(RS-IDX)    TO WR-PRICE.
105800     PERFORM 350-CALC-RESERVATION-REVENUE THRU 350-EXIT.
105900     MOVE WS-PP-STAY-PRICE            TO WR-CALC-REVENUE.
106000     MOVE WS-RESV-DETAIL-LINE TO PRINT-REC.
106100     PERFORM 490-PRINT-LINE THRU 490-EXIT.
106200 540-EXIT.
106300     EXIT.
106400
106500 900-CLOSE-FILES.
106600     DISPLAY '900-CLOSE-FILES'
106700     MOVE '900-CLOSE-FILES' TO WS-PARA-NAME.
106800     CLOSE ROOM-FILE, RESERVATION-FILE, BASE-PRICE-FILE,
106900           SEASONAL-FILE, EVENT-FILE, CONTROL-FILE, PRINT-FILE.
107000 900-EXIT.
107100     EXIT.
